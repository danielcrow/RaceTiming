000100*===============================================================*
000200* PROGRAM NAME:    RCREPORT
000300* ORIGINAL AUTHOR: R. OKONKWO
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 08/20/91 R. OKONKWO     CREATED - PRINTS THE RESULTS FILE AS AN
000900*                         OVERALL LISTING, A BY-CATEGORY LISTING
001000*                         WITH CONTROL BREAK, AND A DNF/DNS TABLE.
001100* 04/09/93 R. OKONKWO     ADDED THE CSV EXTRACT FOR THE AWARDS
001200*                         COMMITTEE - ONE LINE PER FINISHER.
001300* 07/02/95 L. FENWICK     CATEGORY BREAK NOW KEYED OFF FIRST
001400*                         APPEARANCE ORDER, NOT ALPHA, SO IT
001500*                         MATCHES HOW RCRESULT ASSIGNED RANKS.
001600* 01/11/99 T. MARCHETTI   Y2K REVIEW - RUN DATE PULLED WITH A
001700*                         4-DIGIT ACCEPT FROM DATE, HEADING AND
001800*                         FOOTER BOTH CARRY A 4-DIGIT YEAR NOW.
001900*                         SIGNED OFF.
002000* 09/27/00 T. MARCHETTI   PS-2000-074 TIME FORMATTING PULLED OUT
002100*                         TO ITS OWN PARAGRAPH SO THE CSV AND THE
002200*                         PRINTED REPORT CAN'T DRIFT APART.
002300* 05/15/02 T. MARCHETTI   PS-2002-092 "NO FINISHERS YET" LINE
002400*                         ADDED FOR RACES PRINTED MID-EVENT.
002410* 08/09/26 R. OKONKWO     PS-2026-044 CSV EXTRACT NOW CARRIES
002420*                         GENDER, AGE AND CATEGORY, NOT JUST THE
002430*                         RANK NUMBERS - HEADING LINE CORRECTED TO
002440*                         MATCH.  ELAPSED-TIME EDIT NO LONGER
002450*                         ZERO-PADS THE MINUTES WHEN THERE ARE NO
002460*                         HOURS.
002470* 08/15/26 R. OKONKWO     PS-2026-051 OVERALL/CATEGORY LISTINGS
002480*                         WERE LETTING STARTED-BUT-UNFINISHED
002490*                         RUNNERS THROUGH ON THE RANK TEST ALONE -
002500*                         NOW FINISHERS ONLY, SAME AS THE CSV.
002510*                         DNF/DNS NOTES NOW CARRIED END TO END.
002520*===============================================================*
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.    RCREPORT.
002800 AUTHOR.        R. OKONKWO.
002900 INSTALLATION.  MORONS, LOSERS AND BIMBOES.
003000 DATE-WRITTEN.  08/20/91.
003100 DATE-COMPILED.
003200 SECURITY.      NON-CONFIDENTIAL.
003300*===============================================================*
003400 ENVIRONMENT DIVISION.
003500*---------------------------------------------------------------*
003600 CONFIGURATION SECTION.
003700*---------------------------------------------------------------*
003800 SOURCE-COMPUTER.  IBM-3096.
003900 OBJECT-COMPUTER.  IBM-3096.
004000 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004100*---------------------------------------------------------------*
004200 INPUT-OUTPUT SECTION.
004300*---------------------------------------------------------------*
004400 FILE-CONTROL.
004500     SELECT RACEDEF-FILE  ASSIGN TO RACEDEF
004600       ORGANIZATION IS SEQUENTIAL.
004700     SELECT RESULTS-FILE  ASSIGN TO RESULTS
004800       ORGANIZATION IS SEQUENTIAL.
004900     SELECT RPT-FILE      ASSIGN TO RPTFILE
005000       ORGANIZATION IS LINE SEQUENTIAL.
005100     SELECT CSV-FILE      ASSIGN TO CSVFILE
005200       ORGANIZATION IS LINE SEQUENTIAL.
005300*===============================================================*
005400 DATA DIVISION.
005500*---------------------------------------------------------------*
005600 FILE SECTION.
005700*---------------------------------------------------------------*
005800 FD  RACEDEF-FILE  RECORDING MODE IS F.
005900 COPY RACEDEF.
006000*---------------------------------------------------------------*
006100 FD  RESULTS-FILE  RECORDING MODE IS F.
006200 COPY RESULT.
006300*---------------------------------------------------------------*
006400 FD  RPT-FILE      RECORDING MODE IS F.
006500 01  PRINT-RECORD.
006600*    05  CC                       PIC X(01).
006700     05  PRINT-LINE               PIC X(132).
006800*---------------------------------------------------------------*
006900 FD  CSV-FILE      RECORDING MODE IS F.
007000 01  CSV-RECORD.
007100     05  CSV-LINE                 PIC X(132).
007200*---------------------------------------------------------------*
007300 WORKING-STORAGE SECTION.
007400*---------------------------------------------------------------*
007500 01  WS-SWITCHES-MISC-FIELDS.
007900     05  WS-LOAD-EOF-SW               PIC X(01) VALUE 'N'.
008000         88  WS-LOAD-EOF                       VALUE 'Y'.
008100     05  WS-OVERALL-PRINTED-SW        PIC X(01) VALUE 'N'.
008200         88  WS-OVERALL-PRINTED                 VALUE 'Y'.
008300     05  WS-CATEGORY-PRINTED-SW       PIC X(01) VALUE 'N'.
008400         88  WS-CATEGORY-PRINTED               VALUE 'Y'.
008500     05  WS-DNF-DNS-PRINTED-SW        PIC X(01) VALUE 'N'.
008600         88  WS-DNF-DNS-PRINTED                VALUE 'Y'.
008900*---------------------------------------------------------------*
009000 01  WS-COUNTERS.
009100     05  WS-RESULT-COUNT              PIC S9(05) USAGE IS COMP
009200                                        VALUE 0.
009300     05  WS-FINISHER-COUNT            PIC S9(05) USAGE IS COMP
009400                                        VALUE 0.
009500     05  WS-STARTED-COUNT             PIC S9(05) USAGE IS COMP
009600                                        VALUE 0.
009700     05  WS-DNF-COUNT                 PIC S9(05) USAGE IS COMP
009800                                        VALUE 0.
009900     05  WS-DNS-COUNT                 PIC S9(05) USAGE IS COMP
010000                                        VALUE 0.
010100     05  WS-CAT-NAME-COUNT            PIC S9(03) USAGE IS COMP
010200                                        VALUE 0.
010500*---------------------------------------------------------------*
010600 01  RESULT-TABLE.
010700     05  RES-ENTRY OCCURS 1 TO 5000 DEPENDING ON WS-RESULT-COUNT
010800                   INDEXED BY RES-IDX.
010900         10  WK-BIB                   PIC X(05).
011000         10  WK-NAME                  PIC X(30).
011100         10  WK-GENDER                PIC X(01).
011150         10  WK-AGE                   PIC 9(03).
011200         10  WK-CATEGORY              PIC X(12).
011300         10  WK-STATUS                PIC X(03).
011400             88  WK-STA-FINISHED           VALUE 'FIN'.
011500             88  WK-STA-STARTED            VALUE 'STA'.
011600             88  WK-STA-DNF                VALUE 'DNF'.
011700             88  WK-STA-DNS                VALUE 'DNS'.
011800         10  WK-TOTAL-SECS            PIC 9(05)V99.
011900         10  WK-OVERALL-RANK          PIC 9(04).
012000         10  WK-CATEGORY-RANK         PIC 9(04).
012100         10  WK-GENDER-RANK           PIC 9(04).
012200         10  WK-NOTES                 PIC X(20).
012300*---------------------------------------------------------------*
012400 01  WS-CAT-NAME-TABLE.
012500     05  WS-CAT-NAME-ENTRY OCCURS 1 TO 20
012600                   DEPENDING ON WS-CAT-NAME-COUNT
012700                   INDEXED BY CAT-IDX.
012800         10  WS-CAT-NAME              PIC X(12).
012900*---------------------------------------------------------------*
013000 01  WS-RUN-DATE.
013100     05  WS-RUN-YEAR                  PIC 9(04).
013200     05  WS-RUN-MONTH                 PIC 9(02).
013300     05  WS-RUN-DAY                   PIC 9(02).
013400*---------------------------------------------------------------*
013500 01  WS-RUN-TIME.
013600     05  WS-RUN-HOUR                  PIC 9(02).
013700     05  WS-RUN-MIN                   PIC 9(02).
013800     05  WS-RUN-SEC                   PIC 9(02).
013900     05  FILLER                       PIC 9(02).
014000*---------------------------------------------------------------*
014100 01  WS-ELAPSED-HOLD.
014200     05  WS-EL-HOURS                  PIC 9(03) USAGE IS COMP.
014300     05  WS-EL-MINUTES                PIC 9(02) USAGE IS COMP.
014400     05  WS-EL-SECONDS                PIC 9(02) USAGE IS COMP.
014500     05  WS-EL-WHOLE-SECS             PIC 9(07) USAGE IS COMP.
014550     05  WS-EL-HOURS-1-DIGIT          PIC 9(01).
014560     05  WS-EL-HOURS-2-DIGIT          PIC 9(02).
014570     05  WS-EL-MINUTES-1-DIGIT        PIC 9(01).
014600     05  WS-EL-TIME-OUT               PIC X(10).
014700*---------------------------------------------------------------*
015000 01  HEADING-BLOCK.
015100     05  HDG-RULE-LINE                PIC X(80) VALUE
015200         '================================================'.
015300     05  HDG-TITLE-LINE.
015400         10  FILLER                    PIC X(13) VALUE
015500             'RACE REPORT: '.
015600         10  HDG-RACE-NAME             PIC X(30).
015700     05  HDG-DATE-LINE.
015800         10  FILLER                    PIC X(06) VALUE 'DATE: '.
015900         10  HDG-DATE-OUT              PIC X(10).
016000     05  HDG-TYPE-LINE.
016100         10  FILLER                    PIC X(06) VALUE 'TYPE: '.
016200         10  HDG-TYPE-OUT              PIC X(10).
016300*---------------------------------------------------------------*
016400 01  OVERALL-HEADING-LINE.
016500     05  FILLER                       PIC X(20) VALUE
016600         'OVERALL RESULTS'.
016700*---------------------------------------------------------------*
016800 01  COLUMN-HEADING-LINE.
016900     05  FILLER                       PIC X(06) VALUE 'RANK'.
017000     05  FILLER                       PIC X(07) VALUE 'BIB'.
017100     05  FILLER                       PIC X(32) VALUE 'NAME'.
017200     05  FILLER                       PIC X(08) VALUE 'GENDER'.
017300     05  FILLER                       PIC X(14) VALUE 'CATEGORY'.
017400     05  FILLER                       PIC X(10) VALUE 'TIME'.
017500*---------------------------------------------------------------*
017600 01  DETAIL-LINE.
017700     05  DL-RANK                      PIC X(05).
017800     05  FILLER                       PIC X(01) VALUE SPACE.
017900     05  DL-BIB                       PIC X(05).
018000     05  FILLER                       PIC X(01) VALUE SPACE.
018100     05  DL-NAME                      PIC X(30).
018200     05  FILLER                       PIC X(01) VALUE SPACE.
018300     05  DL-GENDER                    PIC X(05).
018400     05  FILLER                       PIC X(01) VALUE SPACE.
018500     05  DL-CATEGORY                  PIC X(12).
018600     05  FILLER                       PIC X(01) VALUE SPACE.
018700     05  DL-TIME                      PIC X(10).
018710*---------------------------------------------------------------*
018720 01  DETAIL-LINE-ALT-VIEW REDEFINES DETAIL-LINE
018730         PIC X(72).
018800*---------------------------------------------------------------*
018900 01  NO-FINISHERS-LINE.
019000     05  FILLER                       PIC X(17) VALUE
019100         'NO FINISHERS YET.'.
019200*---------------------------------------------------------------*
019300 01  CATEGORY-LINE.
019400     05  FILLER                       PIC X(10) VALUE SPACE.
019500     05  CL-CATEGORY-NAME             PIC X(12).
019600*---------------------------------------------------------------*
019700 01  CATEGORY-DETAIL-LINE.
019800     05  FILLER                       PIC X(02) VALUE SPACE.
019900     05  CDL-RANK                     PIC X(05).
020000     05  FILLER                       PIC X(01) VALUE SPACE.
020100     05  CDL-BIB                      PIC X(05).
020200     05  FILLER                       PIC X(01) VALUE SPACE.
020300     05  CDL-NAME                     PIC X(30).
020400     05  FILLER                       PIC X(01) VALUE SPACE.
020500     05  CDL-TIME                     PIC X(10).
020600*---------------------------------------------------------------*
020700 01  DNF-DNS-HEADING-LINE.
020800     05  FILLER                       PIC X(28) VALUE
020900         'DID NOT FINISH / DID NOT START'.
021000*---------------------------------------------------------------*
021100 01  DNF-DNS-DETAIL-LINE.
021200     05  DDL-BIB                      PIC X(05).
021300     05  FILLER                       PIC X(01) VALUE SPACE.
021400     05  DDL-NAME                     PIC X(30).
021500     05  FILLER                       PIC X(01) VALUE SPACE.
021600     05  DDL-STATUS                   PIC X(03).
021700     05  FILLER                       PIC X(01) VALUE SPACE.
021800     05  DDL-NOTES                    PIC X(20).
021900*---------------------------------------------------------------*
022000 01  FOOTER-LINE.
022100     05  FILLER                       PIC X(17) VALUE
022200         'REPORT GENERATED:'.
022300     05  FILLER                       PIC X(01) VALUE SPACE.
022400     05  FTR-TIMESTAMP-OUT            PIC X(20).
022500*---------------------------------------------------------------*
023100 01  CSV-HEADING-LINE.
023150*    08/09/26 R. OKONKWO  PS-2026-044 ADDED GENDER/AGE/CATEGORY
023160*    COLUMNS - THE OLD HEADER NAMED THEM BUT NEVER WROTE THEM.
023170     05  FILLER                       PIC X(08) VALUE 'OVERALL,'.
023180     05  FILLER                       PIC X(09) VALUE 'CAT_RANK,'.
023190     05  FILLER                       PIC X(12) VALUE
023195         'GENDER_RANK,'.
023200     05  FILLER                       PIC X(04) VALUE 'BIB,'.
023210     05  FILLER                       PIC X(05) VALUE 'NAME,'.
023220     05  FILLER                       PIC X(07) VALUE 'GENDER,'.
023230     05  FILLER                       PIC X(04) VALUE 'AGE,'.
023240     05  FILLER                       PIC X(09) VALUE 'CATEGORY,'.
023250     05  FILLER                       PIC X(11) VALUE
023255         'TOTAL_SECS,'.
023260     05  FILLER                       PIC X(05) VALUE 'TIME,'.
023270     05  FILLER                       PIC X(06) VALUE 'STATUS'.
023400*---------------------------------------------------------------*
023500 01  CSV-DETAIL-LINE.
023600     05  CSV-OVERALL                  PIC 9(04).
023700     05  FILLER                       PIC X(01) VALUE ','.
023800     05  CSV-CAT-RANK                 PIC 9(04).
023900     05  FILLER                       PIC X(01) VALUE ','.
024000     05  CSV-GEN-RANK                 PIC 9(04).
024100     05  FILLER                       PIC X(01) VALUE ','.
024200     05  CSV-BIB                      PIC X(05).
024300     05  FILLER                       PIC X(01) VALUE ','.
024400     05  CSV-NAME                     PIC X(30).
024450     05  FILLER                       PIC X(01) VALUE ','.
024460     05  CSV-GENDER                   PIC X(01).
024470     05  FILLER                       PIC X(01) VALUE ','.
024480     05  CSV-AGE                      PIC 9(03).
024490     05  FILLER                       PIC X(01) VALUE ','.
024495     05  CSV-CATEGORY                 PIC X(12).
024500     05  FILLER                       PIC X(01) VALUE ','.
024600     05  CSV-TOTAL-SECS               PIC 9(05)V99.
024700     05  FILLER                       PIC X(01) VALUE ','.
024800     05  CSV-TIME                     PIC X(10).
024900     05  FILLER                       PIC X(01) VALUE ','.
025000     05  CSV-STATUS                   PIC X(03).
025100*---------------------------------------------------------------*
025800 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE
025900         PIC 9(08).
026000*---------------------------------------------------------------*
026100 01  WS-RUN-TIME-R REDEFINES WS-RUN-TIME
026200         PIC 9(08).
026300*---------------------------------------------------------------*
026600*===============================================================*
026700 PROCEDURE DIVISION.
026800*---------------------------------------------------------------*
026900 0000-MAIN-PARAGRAPH.
027000*---------------------------------------------------------------*
027100     PERFORM 1000-PRINT-REPORT-HEADER.
027200     PERFORM 2000-PRINT-OVERALL-RESULTS.
027300     PERFORM 3000-PRINT-BY-CATEGORY.
027400     PERFORM 4000-PRINT-DNF-DNS.
027500     PERFORM 6000-WRITE-CSV-EXTRACT.
027600     PERFORM 5000-PRINT-CONTROL-TOTALS.
027700     PERFORM 5100-PRINT-REPORT-FOOTER.
027800     PERFORM 9900-CLOSE-FILES.
027900     GOBACK.
028000*---------------------------------------------------------------*
028100 1000-PRINT-REPORT-HEADER.
028200*---------------------------------------------------------------*
028300     PERFORM 1900-OPEN-AND-LOAD.
028400     ACCEPT WS-RUN-DATE FROM DATE.
028500     ACCEPT WS-RUN-TIME FROM TIME.
028600     MOVE HDG-RULE-LINE              TO PRINT-LINE.
028700     PERFORM 9800-WRITE-RPT-LINE.
028800     MOVE SPACE                      TO HDG-TITLE-LINE.
028900     MOVE RD-RACE-NAME               TO HDG-RACE-NAME.
029000     MOVE HDG-TITLE-LINE             TO PRINT-LINE.
029100     PERFORM 9800-WRITE-RPT-LINE.
029200     PERFORM 1100-FORMAT-RUN-DATE.
029400     MOVE HDG-DATE-LINE              TO PRINT-LINE.
029500     PERFORM 9800-WRITE-RPT-LINE.
029600     MOVE RD-RACE-TYPE               TO HDG-TYPE-OUT.
029700     MOVE HDG-TYPE-LINE              TO PRINT-LINE.
029800     PERFORM 9800-WRITE-RPT-LINE.
029900     MOVE HDG-RULE-LINE              TO PRINT-LINE.
030000     PERFORM 9800-WRITE-RPT-LINE.
030100*---------------------------------------------------------------*
030200 1100-FORMAT-RUN-DATE.
030300*---------------------------------------------------------------*
030400     MOVE SPACE                      TO HDG-DATE-OUT.
030500     STRING WS-RUN-YEAR               DELIMITED BY SIZE
030600            '-'                       DELIMITED BY SIZE
030700            WS-RUN-MONTH               DELIMITED BY SIZE
030800            '-'                       DELIMITED BY SIZE
030900            WS-RUN-DAY                 DELIMITED BY SIZE
031000         INTO HDG-DATE-OUT.
031100*---------------------------------------------------------------*
031200 1900-OPEN-AND-LOAD.
031300*---------------------------------------------------------------*
031400     OPEN INPUT  RACEDEF-FILE.
031500     READ RACEDEF-FILE.
031600     CLOSE RACEDEF-FILE.
031700     OPEN INPUT  RESULTS-FILE
031800          OUTPUT RPT-FILE
031900                 CSV-FILE.
032000     MOVE 0                          TO WS-RESULT-COUNT.
032100     PERFORM 1910-LOAD-ONE-RESULT
032200         UNTIL WS-LOAD-EOF.
032300*---------------------------------------------------------------*
032400 1910-LOAD-ONE-RESULT.
032500*---------------------------------------------------------------*
032510*    08/15/26 R. OKONKWO  PS-2026-051 NOTES NOW COME OFF THE
032520*    RESULTS FILE INSTEAD OF BEING BLANKED OUT HERE.
032600     READ RESULTS-FILE
032700         AT END MOVE 'Y'             TO WS-LOAD-EOF-SW
032800     NOT AT END
032900         ADD 1                       TO WS-RESULT-COUNT
033000         MOVE RS-BIB                 TO WK-BIB (WS-RESULT-COUNT)
033100         MOVE RS-NAME                TO WK-NAME (WS-RESULT-COUNT)
033200         MOVE RS-GENDER              TO
033300             WK-GENDER (WS-RESULT-COUNT)
033350         MOVE RS-AGE                 TO
033360             WK-AGE (WS-RESULT-COUNT)
033400         MOVE RS-CATEGORY            TO
033500             WK-CATEGORY (WS-RESULT-COUNT)
033600         MOVE RS-STATUS              TO
033700             WK-STATUS (WS-RESULT-COUNT)
033800         MOVE RS-TOTAL-SECS          TO
033900             WK-TOTAL-SECS (WS-RESULT-COUNT)
034000         MOVE RS-OVERALL-RANK        TO
034100             WK-OVERALL-RANK (WS-RESULT-COUNT)
034200         MOVE RS-CATEGORY-RANK       TO
034300             WK-CATEGORY-RANK (WS-RESULT-COUNT)
034400         MOVE RS-GENDER-RANK         TO
034500             WK-GENDER-RANK (WS-RESULT-COUNT)
034600         MOVE RS-NOTES                TO
034700             WK-NOTES (WS-RESULT-COUNT)
034800         PERFORM 1920-ACCUMULATE-CONTROL-TOTALS.
034900*---------------------------------------------------------------*
035000 1920-ACCUMULATE-CONTROL-TOTALS.
035100*---------------------------------------------------------------*
035200     IF  WK-STA-FINISHED (WS-RESULT-COUNT)
035300         ADD 1                       TO WS-FINISHER-COUNT
035400     ELSE
035500     IF  WK-STA-STARTED (WS-RESULT-COUNT)
035600         ADD 1                       TO WS-STARTED-COUNT
035700     ELSE
035800     IF  WK-STA-DNF (WS-RESULT-COUNT)
035900         ADD 1                       TO WS-DNF-COUNT
036000     ELSE
036100     IF  WK-STA-DNS (WS-RESULT-COUNT)
036200         ADD 1                       TO WS-DNS-COUNT.
036300*---------------------------------------------------------------*
036400 2000-PRINT-OVERALL-RESULTS.
036500*---------------------------------------------------------------*
036600     MOVE OVERALL-HEADING-LINE       TO PRINT-LINE.
036700     PERFORM 9800-WRITE-RPT-LINE.
036800     MOVE COLUMN-HEADING-LINE        TO PRINT-LINE.
036900     PERFORM 9800-WRITE-RPT-LINE.
037000     PERFORM 2100-PRINT-ONE-OVERALL-ROW
037100         VARYING RES-IDX FROM 1 BY 1
037200         UNTIL RES-IDX > WS-RESULT-COUNT.
037300     IF  NOT WS-OVERALL-PRINTED
037400         MOVE NO-FINISHERS-LINE      TO PRINT-LINE
037500         PERFORM 9800-WRITE-RPT-LINE.
037600     MOVE SPACE                      TO PRINT-LINE.
037700     PERFORM 9800-WRITE-RPT-LINE.
037800*---------------------------------------------------------------*
037900 2100-PRINT-ONE-OVERALL-ROW.
038000*---------------------------------------------------------------*
038010*    08/15/26 R. OKONKWO  PS-2026-051 STARTED-BUT-UNFINISHED
038020*    RUNNERS ALSO CARRY AN OVERALL RANK FOR PROGRESS TRACKING -
038030*    THIS TABLE IS FINISHERS ONLY, SAME AS THE CSV EXTRACT BELOW.
038100     IF  WK-OVERALL-RANK (RES-IDX) > 0
038105         AND WK-STA-FINISHED (RES-IDX)
038200         MOVE 'Y'                    TO WS-OVERALL-PRINTED-SW
038300         MOVE WK-OVERALL-RANK (RES-IDX) TO DL-RANK
038310         IF  WK-BIB (RES-IDX) = SPACE
038320             MOVE '-'                TO DL-BIB
038330         ELSE
038340             MOVE WK-BIB (RES-IDX)   TO DL-BIB
038350         END-IF
038400         MOVE WK-NAME (RES-IDX)      TO DL-NAME
038410         IF  WK-GENDER (RES-IDX) = SPACE
038420             MOVE '-'                TO DL-GENDER
038430         ELSE
038440             MOVE WK-GENDER (RES-IDX) TO DL-GENDER
038450         END-IF
038500         IF  WK-CATEGORY (RES-IDX) = SPACE
038510             MOVE '-'                TO DL-CATEGORY
038520         ELSE
038530             MOVE WK-CATEGORY (RES-IDX) TO DL-CATEGORY
038540         END-IF
038800         PERFORM 9000-FORMAT-ELAPSED-TIME
038900         MOVE WS-EL-TIME-OUT         TO DL-TIME
039000         MOVE DETAIL-LINE            TO PRINT-LINE
039100         PERFORM 9800-WRITE-RPT-LINE.
039200*---------------------------------------------------------------*
039300 3000-PRINT-BY-CATEGORY.
039400*---------------------------------------------------------------*
039500     MOVE 0                          TO WS-CAT-NAME-COUNT.
039600     PERFORM 3010-ADD-ONE-CATEGORY-NAME
039700         VARYING RES-IDX FROM 1 BY 1
039800         UNTIL RES-IDX > WS-RESULT-COUNT.
039900     PERFORM 3100-CATEGORY-BREAK
040000         VARYING CAT-IDX FROM 1 BY 1
040100         UNTIL CAT-IDX > WS-CAT-NAME-COUNT.
040200     MOVE SPACE                      TO PRINT-LINE.
040300     PERFORM 9800-WRITE-RPT-LINE.
040400*---------------------------------------------------------------*
040500 3010-ADD-ONE-CATEGORY-NAME.
040600*---------------------------------------------------------------*
040610*    08/15/26 R. OKONKWO  PS-2026-051 FINISHERS ONLY, SO A
040620*    CATEGORY WITH NO FINISHER YET DOES NOT GET A HEADER AND
040630*    ZERO ROWS UNDER 3110-PRINT-ONE-CATEGORY-ROW BELOW.
040700     IF  WK-OVERALL-RANK (RES-IDX) > 0
040705         AND WK-STA-FINISHED (RES-IDX)
040800         PERFORM 3020-TEST-CATEGORY-SEEN
040900         IF  NOT WS-CATEGORY-PRINTED
041000             ADD 1                   TO WS-CAT-NAME-COUNT
041100             MOVE WK-CATEGORY (RES-IDX) TO
041200                 WS-CAT-NAME (WS-CAT-NAME-COUNT).
041300*---------------------------------------------------------------*
041400 3020-TEST-CATEGORY-SEEN.
041500*---------------------------------------------------------------*
041600     MOVE 'N'                        TO WS-CATEGORY-PRINTED-SW.
041700     PERFORM 3030-TEST-ONE-CATEGORY-NAME
041800         VARYING CAT-IDX FROM 1 BY 1
041900         UNTIL CAT-IDX > WS-CAT-NAME-COUNT
042000            OR WS-CATEGORY-PRINTED.
042100*---------------------------------------------------------------*
042200 3030-TEST-ONE-CATEGORY-NAME.
042300*---------------------------------------------------------------*
042400     IF  WS-CAT-NAME (CAT-IDX) = WK-CATEGORY (RES-IDX)
042500         MOVE 'Y'                    TO WS-CATEGORY-PRINTED-SW.
042600*---------------------------------------------------------------*
042700 3100-CATEGORY-BREAK.
042800*---------------------------------------------------------------*
042900     MOVE SPACE                      TO CATEGORY-LINE.
043000     MOVE WS-CAT-NAME (CAT-IDX)      TO CL-CATEGORY-NAME.
044000     MOVE CATEGORY-LINE              TO PRINT-LINE.
044100     PERFORM 9800-WRITE-RPT-LINE.
044200     PERFORM 3110-PRINT-ONE-CATEGORY-ROW
044300         VARYING RES-IDX FROM 1 BY 1
044400         UNTIL RES-IDX > WS-RESULT-COUNT.
044500*---------------------------------------------------------------*
044600 3110-PRINT-ONE-CATEGORY-ROW.
044700*---------------------------------------------------------------*
044710*    08/15/26 R. OKONKWO  PS-2026-051 FINISHERS ONLY - SEE THE
044720*    NOTE IN 2100-PRINT-ONE-OVERALL-ROW ABOVE.
044800     IF  WK-OVERALL-RANK (RES-IDX) > 0
044805         AND WK-STA-FINISHED (RES-IDX)
044900         AND WK-CATEGORY (RES-IDX) = WS-CAT-NAME (CAT-IDX)
045000         MOVE WK-CATEGORY-RANK (RES-IDX) TO CDL-RANK
045100         MOVE WK-BIB (RES-IDX)       TO CDL-BIB
045200         MOVE WK-NAME (RES-IDX)      TO CDL-NAME
045300         PERFORM 9000-FORMAT-ELAPSED-TIME
045400         MOVE WS-EL-TIME-OUT         TO CDL-TIME
045500         MOVE CATEGORY-DETAIL-LINE   TO PRINT-LINE
045600         PERFORM 9800-WRITE-RPT-LINE.
045700*---------------------------------------------------------------*
045800 4000-PRINT-DNF-DNS.
045900*---------------------------------------------------------------*
046000     PERFORM 4100-TEST-ANY-DNF-DNS
046100         VARYING RES-IDX FROM 1 BY 1
046200         UNTIL RES-IDX > WS-RESULT-COUNT
046300            OR WS-DNF-DNS-PRINTED.
046400     IF  WS-DNF-DNS-PRINTED
046500         MOVE DNF-DNS-HEADING-LINE   TO PRINT-LINE
046600         PERFORM 9800-WRITE-RPT-LINE
046700         PERFORM 4200-PRINT-ONE-DNF-DNS-ROW
046800             VARYING RES-IDX FROM 1 BY 1
046900             UNTIL RES-IDX > WS-RESULT-COUNT
047000         MOVE SPACE                  TO PRINT-LINE
047100         PERFORM 9800-WRITE-RPT-LINE.
047200*---------------------------------------------------------------*
047300 4100-TEST-ANY-DNF-DNS.
047400*---------------------------------------------------------------*
047500     IF  WK-STA-DNF (RES-IDX) OR WK-STA-DNS (RES-IDX)
047600         MOVE 'Y'                    TO WS-DNF-DNS-PRINTED-SW.
047700*---------------------------------------------------------------*
047800 4200-PRINT-ONE-DNF-DNS-ROW.
047900*---------------------------------------------------------------*
048000     IF  WK-STA-DNF (RES-IDX) OR WK-STA-DNS (RES-IDX)
048100         MOVE WK-BIB (RES-IDX)       TO DDL-BIB
048200         MOVE WK-NAME (RES-IDX)      TO DDL-NAME
048300         MOVE WK-STATUS (RES-IDX)    TO DDL-STATUS
048400         MOVE WK-NOTES (RES-IDX)     TO DDL-NOTES
048500         MOVE DNF-DNS-DETAIL-LINE    TO PRINT-LINE
048600         PERFORM 9800-WRITE-RPT-LINE.
048700*---------------------------------------------------------------*
048800 5000-PRINT-CONTROL-TOTALS.
048900*---------------------------------------------------------------*
049000     DISPLAY 'RCREPORT - PARTICIPANTS PRINTED: ' WS-RESULT-COUNT.
049100     DISPLAY 'RCREPORT - FINISHERS           : '
049200         WS-FINISHER-COUNT.
049300     DISPLAY 'RCREPORT - STARTED NOT FINISHED: '
049400         WS-STARTED-COUNT.
049500     DISPLAY 'RCREPORT - DNF                 : ' WS-DNF-COUNT.
049600     DISPLAY 'RCREPORT - DNS                 : ' WS-DNS-COUNT.
049700*---------------------------------------------------------------*
050000 5100-PRINT-REPORT-FOOTER.
050100*---------------------------------------------------------------*
050200     MOVE HDG-RULE-LINE              TO PRINT-LINE.
050300     PERFORM 9800-WRITE-RPT-LINE.
050400     PERFORM 5110-FORMAT-RUN-TIMESTAMP.
050500     MOVE FOOTER-LINE                TO PRINT-LINE.
050600     PERFORM 9800-WRITE-RPT-LINE.
050700     MOVE HDG-RULE-LINE              TO PRINT-LINE.
050800     PERFORM 9800-WRITE-RPT-LINE.
050900*---------------------------------------------------------------*
051000 5110-FORMAT-RUN-TIMESTAMP.
051100*---------------------------------------------------------------*
051200     MOVE SPACE                      TO FTR-TIMESTAMP-OUT.
051300     STRING WS-RUN-YEAR               DELIMITED BY SIZE
051400            '-'                       DELIMITED BY SIZE
051500            WS-RUN-MONTH               DELIMITED BY SIZE
051600            '-'                       DELIMITED BY SIZE
051700            WS-RUN-DAY                 DELIMITED BY SIZE
051800            ' '                       DELIMITED BY SIZE
051900            WS-RUN-HOUR                DELIMITED BY SIZE
052000            ':'                       DELIMITED BY SIZE
052100            WS-RUN-MIN                 DELIMITED BY SIZE
052200            ':'                       DELIMITED BY SIZE
052300            WS-RUN-SEC                 DELIMITED BY SIZE
052400         INTO FTR-TIMESTAMP-OUT.
052500*---------------------------------------------------------------*
052600 6000-WRITE-CSV-EXTRACT.
052700*---------------------------------------------------------------*
052800     MOVE CSV-HEADING-LINE           TO CSV-LINE.
052900     PERFORM 9810-WRITE-CSV-LINE.
053000     PERFORM 6100-WRITE-ONE-CSV-ROW
053100         VARYING RES-IDX FROM 1 BY 1
053200         UNTIL RES-IDX > WS-RESULT-COUNT.
053300*---------------------------------------------------------------*
053400 6100-WRITE-ONE-CSV-ROW.
053500*---------------------------------------------------------------*
053600     IF  WK-STA-FINISHED (RES-IDX)
053700         MOVE WK-OVERALL-RANK (RES-IDX) TO CSV-OVERALL
053800         MOVE WK-CATEGORY-RANK (RES-IDX) TO CSV-CAT-RANK
053900         MOVE WK-GENDER-RANK (RES-IDX) TO CSV-GEN-RANK
054000         MOVE WK-BIB (RES-IDX)       TO CSV-BIB
054100         MOVE WK-NAME (RES-IDX)      TO CSV-NAME
054110         MOVE WK-GENDER (RES-IDX)    TO CSV-GENDER
054120         MOVE WK-AGE (RES-IDX)       TO CSV-AGE
054130         MOVE WK-CATEGORY (RES-IDX) TO CSV-CATEGORY
054200         MOVE WK-TOTAL-SECS (RES-IDX) TO CSV-TOTAL-SECS
054300         PERFORM 9000-FORMAT-ELAPSED-TIME
054400         MOVE WS-EL-TIME-OUT         TO CSV-TIME
054500         MOVE WK-STATUS (RES-IDX)    TO CSV-STATUS
054600         MOVE CSV-DETAIL-LINE        TO CSV-LINE
054700         PERFORM 9810-WRITE-CSV-LINE.
054800*---------------------------------------------------------------*
055000 9000-FORMAT-ELAPSED-TIME.
055100*---------------------------------------------------------------*
055200     MOVE 0                          TO WS-EL-WHOLE-SECS.
055300     IF  WK-STA-FINISHED (RES-IDX) OR WK-STA-STARTED (RES-IDX)
055400         MOVE WK-TOTAL-SECS (RES-IDX) TO WS-EL-WHOLE-SECS.
055500     MOVE SPACE                      TO WS-EL-TIME-OUT.
055600     IF  WS-EL-WHOLE-SECS = 0 AND NOT WK-STA-FINISHED (RES-IDX)
055700         MOVE 'N/A'                  TO WS-EL-TIME-OUT
055800     ELSE
055900         DIVIDE WS-EL-WHOLE-SECS BY 3600 GIVING WS-EL-HOURS
056000             REMAINDER WS-EL-WHOLE-SECS
056100         DIVIDE WS-EL-WHOLE-SECS BY 60 GIVING WS-EL-MINUTES
056200             REMAINDER WS-EL-SECONDS
056300         PERFORM 9010-EDIT-ELAPSED-TIME.
056400*---------------------------------------------------------------*
056500 9010-EDIT-ELAPSED-TIME.
056600*---------------------------------------------------------------*
056650*    08/09/26 R. OKONKWO  PS-2026-044 M:SS BRANCH WAS STILL
056660*    ZERO-PADDING THE MINUTES - SPLIT THEM LIKE THE HOURS BELOW.
056700     IF  WS-EL-HOURS = 0
057050         IF  WS-EL-MINUTES < 10
057060             MOVE WS-EL-MINUTES       TO WS-EL-MINUTES-1-DIGIT
057070             STRING WS-EL-MINUTES-1-DIGIT DELIMITED BY SIZE
057080                    ':'               DELIMITED BY SIZE
057090                    WS-EL-SECONDS      DELIMITED BY SIZE
057095                 INTO WS-EL-TIME-OUT
057100         ELSE
057105             STRING WS-EL-MINUTES     DELIMITED BY SIZE
057110                    ':'               DELIMITED BY SIZE
057115                    WS-EL-SECONDS      DELIMITED BY SIZE
057120                 INTO WS-EL-TIME-OUT
057125         END-IF
057200     ELSE
057300     IF  WS-EL-HOURS < 10
057400         MOVE WS-EL-HOURS             TO WS-EL-HOURS-1-DIGIT
057500         STRING WS-EL-HOURS-1-DIGIT   DELIMITED BY SIZE
057600                ':'                   DELIMITED BY SIZE
057700                WS-EL-MINUTES          DELIMITED BY SIZE
057800                ':'                   DELIMITED BY SIZE
057900                WS-EL-SECONDS          DELIMITED BY SIZE
058000             INTO WS-EL-TIME-OUT
058100     ELSE
058200         MOVE WS-EL-HOURS             TO WS-EL-HOURS-2-DIGIT
058300         STRING WS-EL-HOURS-2-DIGIT   DELIMITED BY SIZE
058400                ':'                   DELIMITED BY SIZE
058500                WS-EL-MINUTES          DELIMITED BY SIZE
058600                ':'                   DELIMITED BY SIZE
058700                WS-EL-SECONDS          DELIMITED BY SIZE
058800             INTO WS-EL-TIME-OUT.
058810*---------------------------------------------------------------*
058820 9800-WRITE-RPT-LINE.
058830*---------------------------------------------------------------*
058840     WRITE PRINT-RECORD.
058850*---------------------------------------------------------------*
058860 9810-WRITE-CSV-LINE.
058870*---------------------------------------------------------------*
058880     WRITE CSV-RECORD.
058890*---------------------------------------------------------------*
059000 9900-CLOSE-FILES.
059100*---------------------------------------------------------------*
059200     CLOSE RESULTS-FILE
059300           RPT-FILE
059400           CSV-FILE.
