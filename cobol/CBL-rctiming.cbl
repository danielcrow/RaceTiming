000100*===============================================================*
000200* PROGRAM NAME:    RCTIMING
000300* ORIGINAL AUTHOR: ED ACKERMAN
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/02/89 ED ACKERMAN    CREATED - RESOLVES RAW READER TAG READS
000900*                         INTO FINALIZED SPLITS AND ASSIGNS THEM
001000*                         TO THE RUNNER'S NEXT OPEN CHECKPOINT.
001100* 11/19/90 ED ACKERMAN    ADDED LAST-SEEN AND PEAK-RSSI DETECTION
001200*                         MODES FOR THE FINISH-LINE MAT READERS.
001300* 05/08/92 L. FENWICK     CHIP-START RACES NOW POST THE RUNNER'S
001400*                         VERY FIRST READ TO THE START MAT, NOT
001500*                         WHATEVER MAT HAPPENED TO SEE IT FIRST.
001600* 09/30/94 L. FENWICK     STATION MISMATCH NO LONGER DROPS THE
001700*                         READ - LOG A WARNING AND RECORD ANYWAY.
001800* 02/17/97 R. OKONKWO     MANUAL ENTRY FILE ADDED FOR CLIPBOARD
001900*                         TIMES AT THE FINISH CHUTE.
002000* 01/06/99 T. MARCHETTI   Y2K REVIEW - NO DATE ARITHMETIC IN THIS
002100*                         PROGRAM, TIMES ARE SECONDS-OF-DAY ONLY.
002200*                         SIGNED OFF.
002300* 06/11/01 T. MARCHETTI   PS-2001-205 PEAK-RSSI FIT NOW USES THE
002400*                         FULL QUADRATIC NORMAL EQUATIONS RATHER
002500*                         THAN THE OLD 3-POINT SHORTCUT.
002510* 08/22/26 R. OKONKWO     PS-2026-058 VERTEX CLAMP WAS MEASURED
002520*                         AGAINST WHATEVER READ WAS CURRENT WHEN
002530*                         THE PEAK-RSSI WINDOW CLOSED, NOT THE
002540*                         WINDOW'S OWN LATEST READ - NEW FIELD
002550*                         BUF-ACCUM-MAX-TS TRACKS THE TRUE MAX
002560*                         AND THE CLAMP NOW USES IT.
002600*===============================================================*
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID.    RCTIMING.
002900 AUTHOR.        ED ACKERMAN.
003000 INSTALLATION.  MORONS, LOSERS AND BIMBOES.
003100 DATE-WRITTEN.  04/02/89.
003200 DATE-COMPILED.
003300 SECURITY.      NON-CONFIDENTIAL.
003400*===============================================================*
003500 ENVIRONMENT DIVISION.
003600*---------------------------------------------------------------*
003700 CONFIGURATION SECTION.
003800*---------------------------------------------------------------*
003900 SOURCE-COMPUTER.  IBM-3096.
004000 OBJECT-COMPUTER.  IBM-3096.
004100 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004200*---------------------------------------------------------------*
004300 INPUT-OUTPUT SECTION.
004400*---------------------------------------------------------------*
004500 FILE-CONTROL.
004600     SELECT RACEDEF-FILE  ASSIGN TO RACEDEF
004700       ORGANIZATION IS SEQUENTIAL.
004800     SELECT TIMEPTS-FILE  ASSIGN TO TIMEPTS
004900       ORGANIZATION IS SEQUENTIAL.
005000     SELECT REGPART-FILE  ASSIGN TO REGPART
005100       ORGANIZATION IS SEQUENTIAL.
005200     SELECT TAGREADS-FILE ASSIGN TO TAGREADS
005300       ORGANIZATION IS SEQUENTIAL
005400       FILE STATUS  IS TAGREADS-STATUS.
005500     SELECT MANENTRY-FILE ASSIGN TO MANENTRY
005600       ORGANIZATION IS SEQUENTIAL
005700       FILE STATUS  IS MANENTRY-STATUS.
005800     SELECT TIMERECS-FILE ASSIGN TO TIMERECS
005900       ORGANIZATION IS SEQUENTIAL.
006000*===============================================================*
006100 DATA DIVISION.
006200*---------------------------------------------------------------*
006300 FILE SECTION.
006400*---------------------------------------------------------------*
006500 FD  RACEDEF-FILE  RECORDING MODE IS F.
006600 COPY RACEDEF.
006700*---------------------------------------------------------------*
006800 FD  TIMEPTS-FILE  RECORDING MODE IS F.
006900 COPY TMPOINT.
007000*---------------------------------------------------------------*
007100 FD  REGPART-FILE  RECORDING MODE IS F.
007200 COPY REGPART.
007300*---------------------------------------------------------------*
007400 FD  TAGREADS-FILE RECORDING MODE IS F.
007500 01  TAG-READ-RECORD.
007600     05  TR-EPC                       PIC X(24).
007700     05  TR-TIMESTAMP                 PIC 9(05)V99.
007800     05  TR-RSSI                      PIC S9(03)V9
007900                                        SIGN IS LEADING SEPARATE.
008000     05  TR-STATION-ID                PIC 9(03).
008100     05  TR-TP-ID                     PIC 9(03).
008200     05  FILLER                       PIC X(08).
008300 01  TAG-READ-ALT-VIEW REDEFINES TAG-READ-RECORD
008400         PIC X(50).
008500*---------------------------------------------------------------*
008600 FD  MANENTRY-FILE RECORDING MODE IS F.
008700 01  MANUAL-ENTRY-RECORD.
008800     05  ME-BIB                       PIC X(05).
008900     05  ME-TIMESTAMP                 PIC 9(05)V99.
009000     05  ME-NOTES                     PIC X(15).
009100     05  FILLER                       PIC X(03).
009200 01  MANUAL-ENTRY-ALT-VIEW REDEFINES MANUAL-ENTRY-RECORD
009300         PIC X(30).
009400*---------------------------------------------------------------*
009500 FD  TIMERECS-FILE RECORDING MODE IS F.
009600 COPY TIMEREC.
009700*---------------------------------------------------------------*
009800 WORKING-STORAGE SECTION.
009900*---------------------------------------------------------------*
010000 01  WS-SWITCHES-MISC-FIELDS.
010100     05  TAGREADS-STATUS              PIC X(02).
010200         88  TAGREADS-OK                   VALUE '00'.
010300         88  TAGREADS-EOF                  VALUE '10'.
010400     05  MANENTRY-STATUS              PIC X(02).
010500         88  MANENTRY-OK                   VALUE '00'.
010600         88  MANENTRY-EOF                  VALUE '10'.
010700     05  TAGREAD-EOF-SW               PIC X(01) VALUE 'N'.
010800         88  TAGREAD-EOF                        VALUE 'Y'.
010900     05  MANENTRY-EOF-SW              PIC X(01) VALUE 'N'.
011000         88  MANUAL-EOF                        VALUE 'Y'.
011100     05  WS-BUFFER-FOUND-SW           PIC X(01) VALUE 'N'.
011200         88  WS-BUFFER-FOUND                    VALUE 'Y'.
011300     05  WS-TARGET-FOUND-SW           PIC X(01) VALUE 'N'.
011400         88  WS-TARGET-FOUND                    VALUE 'Y'.
011450     05  WS-LOAD-EOF-SW               PIC X(01) VALUE 'N'.
011460         88  WS-LOAD-EOF                        VALUE 'Y'.
011500*---------------------------------------------------------------*
011600 01  WS-COUNTERS-COMP.
011700     05  WS-TP-COUNT                  PIC S9(03) USAGE COMP
011800                                        VALUE 0.
011900     05  WS-PART-COUNT                PIC S9(05) USAGE COMP
012000                                        VALUE 0.
012100     05  WS-BUFFER-COUNT              PIC S9(05) USAGE COMP
012200                                        VALUE 0.
012300     05  WS-TAGREAD-COUNT             PIC S9(07) USAGE COMP
012400                                        VALUE 0.
012500     05  WS-DETECTION-COUNT           PIC S9(07) USAGE COMP
012600                                        VALUE 0.
012700     05  WS-UNKNOWN-TAG-COUNT         PIC S9(07) USAGE COMP
012800                                        VALUE 0.
012900     05  WS-UNKNOWN-BIB-COUNT         PIC S9(07) USAGE COMP
013000                                        VALUE 0.
013100     05  WS-STATION-WARN-COUNT        PIC S9(07) USAGE COMP
013200                                        VALUE 0.
013300*---------------------------------------------------------------*
013400 01  TP-TABLE.
013500     05  TP-ENTRY OCCURS 1 TO 20 TIMES
013600              DEPENDING ON WS-TP-COUNT
013700              INDEXED BY TP-IDX.
013800         10  TPT-ID                   PIC 9(03).
013900         10  TPT-NAME                 PIC X(20).
014000         10  TPT-ORDER                PIC 9(02).
014100         10  TPT-IS-START             PIC X(01).
014110             88  TPT-START-POINT           VALUE 'Y'.
014200         10  TPT-IS-FINISH            PIC X(01).
014210             88  TPT-FINISH-POINT          VALUE 'Y'.
014300         10  TPT-DET-MODE             PIC X(01).
014400         10  TPT-WINDOW-SEC           PIC 9(02)V9.
014500         10  TPT-STATION-ID           PIC 9(03).
014600*---------------------------------------------------------------*
014700 01  PARTICIPANT-WORK-TABLE.
014800     05  PART-ENTRY OCCURS 1 TO 2000 TIMES
014900              DEPENDING ON WS-PART-COUNT
015000              INDEXED BY PART-IDX.
015100         10  PT-PART-ID               PIC 9(05).
015200         10  PT-BIB                   PIC X(05).
015300         10  PT-RFID-TAG              PIC X(24).
015400         10  PT-HAS-RECORD-SW         PIC X(01) VALUE 'N'.
015500             88  PT-HAS-ANY-RECORD         VALUE 'Y'.
015600         10  PT-TP-RECORDED OCCURS 20 TIMES
015700                  PIC X(01) VALUE 'N'.
015800*---------------------------------------------------------------*
015900 01  WS-DETECTION-BUFFER.
016000     05  BUF-ENTRY OCCURS 1 TO 500 TIMES
016100              DEPENDING ON WS-BUFFER-COUNT
016200              INDEXED BY BUF-IDX.
016300         10  BUF-TP-IDX               PIC S9(03) USAGE COMP.
016400         10  BUF-EPC                  PIC X(24).
016500         10  BUF-OPEN-SW              PIC X(01) VALUE 'N'.
016600             88  BUF-IS-OPEN                VALUE 'Y'.
016700         10  BUF-FIRST-TS             PIC 9(05)V99.
016800         10  BUF-LAST-TS              PIC 9(05)V99.
016900         10  BUF-LAST-RSSI            PIC S9(03)V9.
017000         10  BUF-READ-COUNT           PIC 9(03).
017100         10  BUF-MAX-RSSI             PIC S9(03)V9.
017200         10  BUF-MAX-RSSI-TS          PIC 9(05)V99.
017210*    08/22/26 R. OKONKWO  PS-2026-058 TRACKS THE LATEST TIMESTAMP
017220*    SEEN BY THIS PEAK-RSSI WINDOW, SO THE VERTEX CLAMP BELOW HAS
017230*    THE WINDOW'S OWN MAX TO CLAMP AGAINST INSTEAD OF WHATEVER
017240*    READ HAPPENS TO BE CURRENT WHEN THE WINDOW CLOSES.
017250         10  BUF-ACCUM-MAX-TS         PIC 9(05)V99.
017300         10  BUF-SUM-T1               PIC S9(07)V99.
017400         10  BUF-SUM-T2               PIC S9(09)V99.
017500         10  BUF-SUM-T3               PIC S9(11)V99.
017600         10  BUF-SUM-T4               PIC S9(13)V99.
017700         10  BUF-SUM-Y0               PIC S9(07)V9.
017800         10  BUF-SUM-TY1              PIC S9(09)V9.
017900         10  BUF-SUM-TY2              PIC S9(11)V9.
018000         10  BUF-LAST-FINALIZE-TS     PIC 9(05)V99.
018100         10  BUF-LAST-STATION         PIC 9(03).
018200*---------------------------------------------------------------*
018300 01  WS-FINALIZED-TS-HOLD             PIC 9(05)V99 VALUE 0.
018400 01  WS-FINALIZED-TS-PARTS REDEFINES WS-FINALIZED-TS-HOLD.
018500     05  WS-FIN-WHOLE-SECS            PIC 9(05).
018600     05  WS-FIN-CENTI                 PIC 99.
018700*---------------------------------------------------------------*
018800 01  WS-FINALIZED-RSSI-HOLD           PIC S9(03)V9 VALUE 0.
018900 01  WS-REGRESSION-WORK.
019000     05  WS-REG-A-NUM                 PIC S9(15)V9999.
019100     05  WS-REG-B-NUM                 PIC S9(15)V9999.
019200     05  WS-REG-DET                   PIC S9(15)V9999.
019300     05  WS-REG-A                     PIC S9(05)V9999.
019400     05  WS-REG-B                     PIC S9(07)V9999.
019500     05  WS-REG-C                     PIC S9(07)V9999.
019600     05  WS-REG-T-STAR                PIC S9(05)V9999.
019700     05  WS-REG-T-MIN                 PIC 9(05)V99.
019800*---------------------------------------------------------------*
019900 01  WS-TARGET-TP-IDX                 PIC S9(03) USAGE COMP
020000                                        VALUE 0.
020100 01  WS-LOOKUP-PART-IDX               PIC S9(05) USAGE COMP
020200                                        VALUE 0.
020300 01  WS-LOOKUP-TP-IDX                 PIC S9(03) USAGE COMP
020400                                        VALUE 0.
020500*===============================================================*
020600 PROCEDURE DIVISION.
020700*---------------------------------------------------------------*
020800 0000-MAIN-PARAGRAPH.
020900*---------------------------------------------------------------*
021000     PERFORM 1000-OPEN-FILES-AND-LOAD-TABLES.
021100     PERFORM 8000-READ-TAGREAD-RECORD.
021200     PERFORM 2000-PROCESS-TAG-READ
021300         UNTIL TAGREAD-EOF.
021400     PERFORM 2900-FLUSH-ALL-BUFFERS.
021500     PERFORM 8100-READ-MANUAL-ENTRY-RECORD.
021600     PERFORM 4000-PROCESS-MANUAL-ENTRY
021700         UNTIL MANUAL-EOF.
021800     PERFORM 3900-CLOSE-FILES.
021900     DISPLAY 'RCTIMING - TAG READS      : ' WS-TAGREAD-COUNT.
022000     DISPLAY 'RCTIMING - DETECTIONS      : ' WS-DETECTION-COUNT.
022100     DISPLAY 'RCTIMING - UNKNOWN TAGS   : ' WS-UNKNOWN-TAG-COUNT.
022200     DISPLAY 'RCTIMING - UNKNOWN BIBS   : ' WS-UNKNOWN-BIB-COUNT.
022300     DISPLAY 'RCTIMING - STATION WARNINGS   : '
022400             WS-STATION-WARN-COUNT.
022500     GOBACK.
022600*---------------------------------------------------------------*
022700 1000-OPEN-FILES-AND-LOAD-TABLES.
022800*---------------------------------------------------------------*
022900     OPEN INPUT  RACEDEF-FILE.
023000     READ RACEDEF-FILE.
023100     CLOSE RACEDEF-FILE.
023200     OPEN INPUT  TIMEPTS-FILE.
023300     PERFORM 1100-LOAD-TIMING-POINTS.
023400     CLOSE TIMEPTS-FILE.
023500     OPEN INPUT  REGPART-FILE.
023600     PERFORM 1200-LOAD-PARTICIPANTS.
023700     CLOSE REGPART-FILE.
023800     OPEN INPUT  TAGREADS-FILE.
023900     OPEN INPUT  MANENTRY-FILE.
024000     OPEN OUTPUT TIMERECS-FILE.
024100*---------------------------------------------------------------*
024200 1100-LOAD-TIMING-POINTS.
024210*---------------------------------------------------------------*
024220     MOVE 'N'                        TO WS-LOAD-EOF-SW.
024230     PERFORM 1110-LOAD-ONE-TIMING-POINT
024240         UNTIL WS-LOAD-EOF.
024250*---------------------------------------------------------------*
024260 1110-LOAD-ONE-TIMING-POINT.
024300*---------------------------------------------------------------*
024400     READ TIMEPTS-FILE
024500         AT END
024510             MOVE 'Y'                TO WS-LOAD-EOF-SW
024600         NOT AT END
024700             ADD 1                   TO WS-TP-COUNT
024800             MOVE TP-ID              TO TPT-ID (WS-TP-COUNT)
024900             MOVE TP-NAME            TO TPT-NAME (WS-TP-COUNT)
025000             MOVE TP-ORDER           TO TPT-ORDER (WS-TP-COUNT)
025100             MOVE TP-IS-START        TO TPT-IS-START (WS-TP-COUNT)
025200             MOVE TP-IS-FINISH       TO
025300                 TPT-IS-FINISH (WS-TP-COUNT)
025400             MOVE TP-DET-MODE        TO
025500                 TPT-DET-MODE (WS-TP-COUNT)
025600             MOVE TP-WINDOW-SEC      TO
025700                 TPT-WINDOW-SEC (WS-TP-COUNT)
025800             MOVE TP-STATION-ID      TO
025900                 TPT-STATION-ID (WS-TP-COUNT).
026100*---------------------------------------------------------------*
026200 1200-LOAD-PARTICIPANTS.
026210*---------------------------------------------------------------*
026220     MOVE 'N'                        TO WS-LOAD-EOF-SW.
026230     PERFORM 1210-LOAD-ONE-PARTICIPANT
026240         UNTIL WS-LOAD-EOF.
026250*---------------------------------------------------------------*
026260 1210-LOAD-ONE-PARTICIPANT.
026300*---------------------------------------------------------------*
026400     READ REGPART-FILE
026500         AT END
026510             MOVE 'Y'                TO WS-LOAD-EOF-SW
026600         NOT AT END
026700             ADD 1                   TO WS-PART-COUNT
026800             MOVE RG-PART-ID          TO
026900                 PT-PART-ID (WS-PART-COUNT)
027000             MOVE RG-BIB              TO PT-BIB (WS-PART-COUNT)
027100             MOVE RG-RFID-TAG         TO
027200                 PT-RFID-TAG (WS-PART-COUNT)
027300             MOVE 'N'                 TO
027400                 PT-HAS-RECORD-SW (WS-PART-COUNT).
027600*---------------------------------------------------------------*
027700 2000-PROCESS-TAG-READ.
027800*---------------------------------------------------------------*
027900     ADD 1                            TO WS-TAGREAD-COUNT.
028000     PERFORM 2050-FIND-TIMING-POINT-FOR-READ.
028100     IF  WS-TARGET-FOUND
028200         PERFORM 2100-FIND-OR-OPEN-BUFFER
028300         EVALUATE TPT-DET-MODE (WS-TARGET-TP-IDX)
028400             WHEN 'F'
028500                 PERFORM 2200-APPLY-FIRST-SEEN
028600             WHEN 'L'
028700                 PERFORM 2300-APPLY-LAST-SEEN
028800             WHEN 'P'
028900                 PERFORM 2400-APPLY-PEAK-RSSI
029000             WHEN OTHER
029100                 PERFORM 2200-APPLY-FIRST-SEEN
029200         END-EVALUATE.
029300     PERFORM 8000-READ-TAGREAD-RECORD.
029400*---------------------------------------------------------------*
029500 2050-FIND-TIMING-POINT-FOR-READ.
029600*---------------------------------------------------------------*
029700     SET WS-TARGET-FOUND-SW         TO FALSE.
029800     SET TP-IDX                      TO 1.
029900     SEARCH TP-ENTRY
030000         AT END
030100             MOVE 'N'                TO WS-TARGET-FOUND-SW
030200         WHEN TPT-ID (TP-IDX) = TR-TP-ID
030300             MOVE 'Y'                TO WS-TARGET-FOUND-SW
030400             SET WS-TARGET-TP-IDX    TO TP-IDX
030500     END-SEARCH.
030600*---------------------------------------------------------------*
030700 2100-FIND-OR-OPEN-BUFFER.
030800*---------------------------------------------------------------*
030900     SET WS-BUFFER-FOUND-SW          TO FALSE.
031000     IF  WS-BUFFER-COUNT > 0
031100         SET BUF-IDX                  TO 1
031200         SEARCH BUF-ENTRY
031300             AT END
031400                 MOVE 'N'            TO WS-BUFFER-FOUND-SW
031500             WHEN BUF-TP-IDX (BUF-IDX) = WS-TARGET-TP-IDX
031600                  AND BUF-EPC (BUF-IDX) = TR-EPC
031700                 MOVE 'Y'            TO WS-BUFFER-FOUND-SW
031800         END-SEARCH.
031900     IF  NOT WS-BUFFER-FOUND
032000         ADD 1                        TO WS-BUFFER-COUNT
032100         SET BUF-IDX                  TO WS-BUFFER-COUNT
032200         MOVE WS-TARGET-TP-IDX        TO BUF-TP-IDX (BUF-IDX)
032300         MOVE TR-EPC                  TO BUF-EPC (BUF-IDX)
032400         MOVE 'N'                     TO BUF-OPEN-SW (BUF-IDX)
032500         MOVE 0                       TO BUF-READ-COUNT (BUF-IDX)
032600         MOVE 0                       TO
032700             BUF-LAST-FINALIZE-TS (BUF-IDX).
032800*---------------------------------------------------------------*
032900 2200-APPLY-FIRST-SEEN.
033000*---------------------------------------------------------------*
033100     IF  BUF-READ-COUNT (BUF-IDX) = 0
033200         OR TR-TIMESTAMP - BUF-LAST-FINALIZE-TS (BUF-IDX)
033300              >= TPT-WINDOW-SEC (WS-TARGET-TP-IDX)
033400         MOVE TR-TIMESTAMP           TO WS-FINALIZED-TS-HOLD
033500         MOVE TR-RSSI                TO WS-FINALIZED-RSSI-HOLD
033600         MOVE TR-TIMESTAMP           TO
033700             BUF-LAST-FINALIZE-TS (BUF-IDX)
033800         MOVE TR-STATION-ID          TO BUF-LAST-STATION (BUF-IDX)
033900         ADD 1                        TO BUF-READ-COUNT (BUF-IDX)
034000         PERFORM 3000-FINALIZE-DETECTION.
034100*---------------------------------------------------------------*
034200 2300-APPLY-LAST-SEEN.
034300*---------------------------------------------------------------*
034400     IF  NOT BUF-IS-OPEN (BUF-IDX)
034500         MOVE 'Y'                    TO BUF-OPEN-SW (BUF-IDX)
034600         MOVE TR-TIMESTAMP           TO BUF-FIRST-TS (BUF-IDX)
034700     ELSE
034800         IF  TR-TIMESTAMP - BUF-FIRST-TS (BUF-IDX)
034900                 >= TPT-WINDOW-SEC (WS-TARGET-TP-IDX)
035000             PERFORM 2350-FINALIZE-LAST-SEEN-BUFFER
035100             MOVE 'Y'                TO BUF-OPEN-SW (BUF-IDX)
035200             MOVE TR-TIMESTAMP       TO BUF-FIRST-TS (BUF-IDX)
035300             MOVE 0                  TO BUF-READ-COUNT (BUF-IDX).
035400     MOVE TR-TIMESTAMP               TO BUF-LAST-TS (BUF-IDX).
035500     MOVE TR-RSSI                    TO BUF-LAST-RSSI (BUF-IDX).
035600     MOVE TR-STATION-ID          TO BUF-LAST-STATION (BUF-IDX).
035700     ADD 1                            TO BUF-READ-COUNT (BUF-IDX).
035800*---------------------------------------------------------------*
035900 2350-FINALIZE-LAST-SEEN-BUFFER.
036000*---------------------------------------------------------------*
036100     MOVE BUF-LAST-TS (BUF-IDX)      TO WS-FINALIZED-TS-HOLD.
036200     MOVE BUF-LAST-RSSI (BUF-IDX)    TO WS-FINALIZED-RSSI-HOLD.
036300     MOVE 'N'                        TO BUF-OPEN-SW (BUF-IDX).
036400     PERFORM 3000-FINALIZE-DETECTION.
036500*---------------------------------------------------------------*
036600 2400-APPLY-PEAK-RSSI.
036700*---------------------------------------------------------------*
036800     IF  NOT BUF-IS-OPEN (BUF-IDX)
036900         PERFORM 2450-OPEN-PEAK-BUFFER
037000     ELSE
037100         IF  TR-TIMESTAMP - BUF-FIRST-TS (BUF-IDX)
037200                 >= TPT-WINDOW-SEC (WS-TARGET-TP-IDX)
037300             PERFORM 2460-FINALIZE-PEAK-BUFFER
037400             PERFORM 2450-OPEN-PEAK-BUFFER.
037500     PERFORM 2470-ACCUMULATE-PEAK-READ.
037600*---------------------------------------------------------------*
037700 2450-OPEN-PEAK-BUFFER.
037800*---------------------------------------------------------------*
037900     MOVE 'Y'                        TO BUF-OPEN-SW (BUF-IDX).
038000     MOVE TR-TIMESTAMP               TO BUF-FIRST-TS (BUF-IDX).
038100     MOVE 0                          TO BUF-READ-COUNT (BUF-IDX).
038200     MOVE 0                          TO BUF-SUM-T1 (BUF-IDX)
038300                                         BUF-SUM-T2 (BUF-IDX)
038400                                         BUF-SUM-T3 (BUF-IDX)
038500                                         BUF-SUM-T4 (BUF-IDX)
038600                                         BUF-SUM-Y0 (BUF-IDX)
038700                                         BUF-SUM-TY1 (BUF-IDX)
038800                                         BUF-SUM-TY2 (BUF-IDX).
038900     MOVE TR-RSSI                    TO BUF-MAX-RSSI (BUF-IDX).
039000     MOVE TR-TIMESTAMP               TO BUF-MAX-RSSI-TS (BUF-IDX).
039010     MOVE TR-TIMESTAMP               TO
039015         BUF-ACCUM-MAX-TS (BUF-IDX).
039100*---------------------------------------------------------------*
039200 2470-ACCUMULATE-PEAK-READ.
039300*---------------------------------------------------------------*
039500     COMPUTE WS-REG-T-MIN = TR-TIMESTAMP - BUF-FIRST-TS (BUF-IDX).
039600     ADD 1                            TO BUF-READ-COUNT (BUF-IDX).
039700     ADD WS-REG-T-MIN                 TO BUF-SUM-T1 (BUF-IDX).
039800     COMPUTE BUF-SUM-T2 (BUF-IDX) = BUF-SUM-T2 (BUF-IDX)
039900             + (WS-REG-T-MIN * WS-REG-T-MIN).
040000     COMPUTE BUF-SUM-T3 (BUF-IDX) = BUF-SUM-T3 (BUF-IDX)
040100             + (WS-REG-T-MIN * WS-REG-T-MIN * WS-REG-T-MIN).
040200     COMPUTE BUF-SUM-T4 (BUF-IDX) = BUF-SUM-T4 (BUF-IDX)
040300             + (WS-REG-T-MIN ** 4).
040400     ADD TR-RSSI                      TO BUF-SUM-Y0 (BUF-IDX).
040500     COMPUTE BUF-SUM-TY1 (BUF-IDX) = BUF-SUM-TY1 (BUF-IDX)
040600             + (WS-REG-T-MIN * TR-RSSI).
040700     COMPUTE BUF-SUM-TY2 (BUF-IDX) = BUF-SUM-TY2 (BUF-IDX)
040800             + (WS-REG-T-MIN * WS-REG-T-MIN * TR-RSSI).
040850     MOVE TR-TIMESTAMP                TO
040860         BUF-ACCUM-MAX-TS (BUF-IDX).
040900     IF  TR-RSSI > BUF-MAX-RSSI (BUF-IDX)
041000         MOVE TR-RSSI                TO BUF-MAX-RSSI (BUF-IDX)
041100         MOVE TR-TIMESTAMP           TO BUF-MAX-RSSI-TS (BUF-IDX).
041200*---------------------------------------------------------------*
041300 2460-FINALIZE-PEAK-BUFFER.
041400*---------------------------------------------------------------*
041500     IF  BUF-READ-COUNT (BUF-IDX) < 3
041600         MOVE BUF-MAX-RSSI-TS (BUF-IDX) TO WS-FINALIZED-TS-HOLD
041700         MOVE BUF-MAX-RSSI (BUF-IDX)  TO WS-FINALIZED-RSSI-HOLD
041800     ELSE
041900         PERFORM 2465-SOLVE-QUADRATIC-FIT.
042000     MOVE 'N'                        TO BUF-OPEN-SW (BUF-IDX).
042100     PERFORM 3000-FINALIZE-DETECTION.
042200*---------------------------------------------------------------*
042300 2465-SOLVE-QUADRATIC-FIT.
042400*---------------------------------------------------------------*
042500*    NORMAL EQUATIONS FOR Y = A*T*T + B*T + C, SOLVED BY
042600*    CRAMER'S RULE OVER THE THREE SUM EQUATIONS.
042700     COMPUTE WS-REG-DET =
042800         (BUF-SUM-T4 (BUF-IDX) *
042900             (BUF-SUM-T2 (BUF-IDX) * BUF-READ-COUNT (BUF-IDX)
043000                - BUF-SUM-T1 (BUF-IDX) * BUF-SUM-T1 (BUF-IDX)))
043100       - (BUF-SUM-T3 (BUF-IDX) *
043200             (BUF-SUM-T3 (BUF-IDX) * BUF-READ-COUNT (BUF-IDX)
043300                - BUF-SUM-T1 (BUF-IDX) * BUF-SUM-T2 (BUF-IDX)))
043400       + (BUF-SUM-T2 (BUF-IDX) *
043500             (BUF-SUM-T3 (BUF-IDX) * BUF-SUM-T1 (BUF-IDX)
043600                - BUF-SUM-T2 (BUF-IDX) * BUF-SUM-T2 (BUF-IDX))).
043700     IF  WS-REG-DET = 0
043800         MOVE BUF-MAX-RSSI-TS (BUF-IDX) TO WS-FINALIZED-TS-HOLD
043900         MOVE BUF-MAX-RSSI (BUF-IDX)  TO WS-FINALIZED-RSSI-HOLD
044000     ELSE
044100         COMPUTE WS-REG-A-NUM =
044200             (BUF-SUM-TY2 (BUF-IDX) *
044300                 (BUF-SUM-T2 (BUF-IDX) * BUF-READ-COUNT (BUF-IDX)
044400                - BUF-SUM-T1 (BUF-IDX) * BUF-SUM-T1 (BUF-IDX)))
044500           - (BUF-SUM-T3 (BUF-IDX) *
044600                 (BUF-SUM-TY1 (BUF-IDX) * BUF-READ-COUNT (BUF-IDX)
044700                - BUF-SUM-T1 (BUF-IDX) * BUF-SUM-Y0 (BUF-IDX)))
044800           + (BUF-SUM-T2 (BUF-IDX) *
044900                 (BUF-SUM-TY1 (BUF-IDX) * BUF-SUM-T1 (BUF-IDX)
045000                - BUF-SUM-T2 (BUF-IDX) * BUF-SUM-Y0 (BUF-IDX)))
045100         COMPUTE WS-REG-A = WS-REG-A-NUM / WS-REG-DET
045200         IF  WS-REG-A >= 0
045300             MOVE BUF-MAX-RSSI-TS (BUF-IDX) TO
045400                 WS-FINALIZED-TS-HOLD
045500             MOVE BUF-MAX-RSSI (BUF-IDX) TO
045600                 WS-FINALIZED-RSSI-HOLD
045700         ELSE
045800             COMPUTE WS-REG-B-NUM =
045900                 (BUF-SUM-T4 (BUF-IDX) *
046000                 (BUF-SUM-TY1 (BUF-IDX) * BUF-READ-COUNT (BUF-IDX)
046100                 - BUF-SUM-T1 (BUF-IDX) * BUF-SUM-Y0 (BUF-IDX)))
046200               - (BUF-SUM-TY2 (BUF-IDX) *
046300                 (BUF-SUM-T3 (BUF-IDX) * BUF-READ-COUNT (BUF-IDX)
046400                 - BUF-SUM-T1 (BUF-IDX) * BUF-SUM-T2 (BUF-IDX)))
046500               + (BUF-SUM-T2 (BUF-IDX) *
046600                 (BUF-SUM-T3 (BUF-IDX) * BUF-SUM-Y0 (BUF-IDX)
046700                 - BUF-SUM-TY1 (BUF-IDX) * BUF-SUM-T2 (BUF-IDX)))
046800             COMPUTE WS-REG-B = WS-REG-B-NUM / WS-REG-DET
046900             COMPUTE WS-REG-T-STAR ROUNDED =
047000                 0 - (WS-REG-B / (2 * WS-REG-A))
047100             IF  WS-REG-T-STAR < 0
047200                 MOVE 0               TO WS-REG-T-STAR
047300             END-IF
047400             IF  WS-REG-T-STAR >
047410                     BUF-ACCUM-MAX-TS (BUF-IDX) -
047420                     BUF-FIRST-TS (BUF-IDX)
047600                 COMPUTE WS-REG-T-STAR =
047610                     BUF-ACCUM-MAX-TS (BUF-IDX) -
047620                     BUF-FIRST-TS (BUF-IDX)
047800             END-IF
047900             COMPUTE WS-REG-C =
048000                 (BUF-SUM-Y0 (BUF-IDX)
048100                    - WS-REG-A * BUF-SUM-T2 (BUF-IDX)
048200                    - WS-REG-B * BUF-SUM-T1 (BUF-IDX))
048300                 / BUF-READ-COUNT (BUF-IDX)
048400             COMPUTE WS-FINALIZED-RSSI-HOLD ROUNDED =
048500                 (WS-REG-A * WS-REG-T-STAR * WS-REG-T-STAR)
048600                 + (WS-REG-B * WS-REG-T-STAR) + WS-REG-C
048700             COMPUTE WS-FINALIZED-TS-HOLD ROUNDED =
048800                 WS-REG-T-STAR + BUF-FIRST-TS (BUF-IDX).
048900*---------------------------------------------------------------*
049000 2900-FLUSH-ALL-BUFFERS.
049100*---------------------------------------------------------------*
049200     PERFORM 2910-FLUSH-ONE-BUFFER
049300         VARYING BUF-IDX FROM 1 BY 1
049400         UNTIL BUF-IDX > WS-BUFFER-COUNT.
049500*---------------------------------------------------------------*
049600 2910-FLUSH-ONE-BUFFER.
049700*---------------------------------------------------------------*
049800     MOVE BUF-TP-IDX (BUF-IDX)        TO WS-TARGET-TP-IDX.
049900     IF  BUF-IS-OPEN (BUF-IDX)
050000         EVALUATE TPT-DET-MODE (WS-TARGET-TP-IDX)
050100             WHEN 'P'
050200                 PERFORM 2460-FINALIZE-PEAK-BUFFER
050300             WHEN OTHER
050400                 PERFORM 2350-FINALIZE-LAST-SEEN-BUFFER
050500         END-EVALUATE.
050600*---------------------------------------------------------------*
050700 3000-FINALIZE-DETECTION.
050800*---------------------------------------------------------------*
050900     ADD 1                            TO WS-DETECTION-COUNT.
051000     SET WS-BUFFER-FOUND-SW           TO FALSE.
051100     SET PART-IDX                     TO 1.
051200     SEARCH PART-ENTRY
051300         AT END
051400             ADD 1                    TO WS-UNKNOWN-TAG-COUNT
051500         WHEN PT-RFID-TAG (PART-IDX) = BUF-EPC (BUF-IDX)
051600             MOVE 'Y'                TO WS-BUFFER-FOUND-SW
051700     END-SEARCH.
051800     IF  WS-BUFFER-FOUND
051900         SET WS-LOOKUP-PART-IDX       TO PART-IDX
052000         PERFORM 3100-FIND-TARGET-FOR-PARTICIPANT
052100         IF  WS-TARGET-FOUND
052200             PERFORM 3200-WRITE-TIME-RECORD.
052300*---------------------------------------------------------------*
052400 3100-FIND-TARGET-FOR-PARTICIPANT.
052500*---------------------------------------------------------------*
052600     SET WS-TARGET-FOUND-SW           TO FALSE.
052700     IF  RD-CHIP-START
052800         AND NOT PT-HAS-ANY-RECORD (WS-LOOKUP-PART-IDX)
052900         PERFORM 3110-FIND-START-POINT
053000     ELSE
053100         PERFORM 3120-FIND-NEXT-TIMING-POINT.
053200*---------------------------------------------------------------*
053300 3110-FIND-START-POINT.
053400*---------------------------------------------------------------*
053500     SET TP-IDX                       TO 1.
053600     SEARCH TP-ENTRY
053700         AT END
053800             PERFORM 3120-FIND-NEXT-TIMING-POINT
053900         WHEN TPT-START-POINT (TP-IDX)
054000             SET WS-TARGET-TP-IDX     TO TP-IDX
054100             SET WS-TARGET-FOUND-SW   TO TRUE
054200     END-SEARCH.
054300*---------------------------------------------------------------*
054400 3120-FIND-NEXT-TIMING-POINT.
054500*---------------------------------------------------------------*
054600     SET WS-TARGET-FOUND-SW           TO FALSE.
054700     SET TP-IDX                        TO 1.
054800     PERFORM 3130-TEST-ONE-TP-SLOT
054900         VARYING WS-LOOKUP-TP-IDX FROM 1 BY 1
055000         UNTIL WS-LOOKUP-TP-IDX > WS-TP-COUNT
055100             OR WS-TARGET-FOUND.
055200*---------------------------------------------------------------*
055300 3130-TEST-ONE-TP-SLOT.
055400*---------------------------------------------------------------*
055500     IF  PT-TP-RECORDED (WS-LOOKUP-PART-IDX, WS-LOOKUP-TP-IDX)
055600             = 'N'
055700         SET WS-TARGET-TP-IDX         TO WS-LOOKUP-TP-IDX
055800         SET WS-TARGET-FOUND-SW       TO TRUE.
055900*---------------------------------------------------------------*
056000 3200-WRITE-TIME-RECORD.
056100*---------------------------------------------------------------*
056200     IF  TPT-STATION-ID (WS-TARGET-TP-IDX) NOT = 0
056300         AND TPT-STATION-ID (WS-TARGET-TP-IDX)
056400                 NOT = BUF-LAST-STATION (BUF-IDX)
056500         ADD 1                        TO WS-STATION-WARN-COUNT
056600         DISPLAY 'RCTIMING WARNING - STATION MISMATCH TP '
056700                 TPT-ID (WS-TARGET-TP-IDX).
056800     MOVE SPACE                       TO TIME-RECORD.
056900     MOVE PT-PART-ID (WS-LOOKUP-PART-IDX) TO TM-PART-ID.
057000     MOVE TPT-ID (WS-TARGET-TP-IDX)    TO TM-TP-ID.
057100     MOVE TPT-ORDER (WS-TARGET-TP-IDX) TO TM-TP-ORDER.
057200     MOVE WS-FINALIZED-TS-HOLD         TO TM-TIMESTAMP.
057300     MOVE 'L'                          TO TM-SOURCE.
057400     WRITE TIME-RECORD.
057500     MOVE 'Y' TO
057600         PT-TP-RECORDED (WS-LOOKUP-PART-IDX, WS-TARGET-TP-IDX).
057700     SET PT-HAS-ANY-RECORD (WS-LOOKUP-PART-IDX) TO TRUE.
057800*---------------------------------------------------------------*
057900 4000-PROCESS-MANUAL-ENTRY.
058000*---------------------------------------------------------------*
058100     SET WS-BUFFER-FOUND-SW           TO FALSE.
058200     SET PART-IDX                      TO 1.
058300     SEARCH PART-ENTRY
058400         AT END
058500             ADD 1                    TO WS-UNKNOWN-BIB-COUNT
058600         WHEN PT-BIB (PART-IDX) = ME-BIB
058700             MOVE 'Y'                TO WS-BUFFER-FOUND-SW
058800     END-SEARCH.
058900     IF  WS-BUFFER-FOUND
059000         SET WS-LOOKUP-PART-IDX       TO PART-IDX
059100         PERFORM 3120-FIND-NEXT-TIMING-POINT
059200         IF  WS-TARGET-FOUND
059300             MOVE SPACE               TO TIME-RECORD
059400             MOVE PT-PART-ID (WS-LOOKUP-PART-IDX) TO TM-PART-ID
059500             MOVE TPT-ID (WS-TARGET-TP-IDX) TO TM-TP-ID
059600             MOVE TPT-ORDER (WS-TARGET-TP-IDX) TO TM-TP-ORDER
059700             MOVE ME-TIMESTAMP       TO TM-TIMESTAMP
059800             MOVE 'M'                 TO TM-SOURCE
059900             WRITE TIME-RECORD
060000             MOVE 'Y' TO PT-TP-RECORDED
060100                 (WS-LOOKUP-PART-IDX, WS-TARGET-TP-IDX)
060200             SET PT-HAS-ANY-RECORD (WS-LOOKUP-PART-IDX) TO TRUE.
060300     PERFORM 8100-READ-MANUAL-ENTRY-RECORD.
060400*---------------------------------------------------------------*
060500 3900-CLOSE-FILES.
060600*---------------------------------------------------------------*
060700     CLOSE TAGREADS-FILE
060800           MANENTRY-FILE
060900           TIMERECS-FILE.
061000*---------------------------------------------------------------*
061100 8000-READ-TAGREAD-RECORD.
061200*---------------------------------------------------------------*
061300     READ TAGREADS-FILE
061400         AT END MOVE 'Y'              TO TAGREAD-EOF-SW.
061500*---------------------------------------------------------------*
061600 8100-READ-MANUAL-ENTRY-RECORD.
061700*---------------------------------------------------------------*
061800     READ MANENTRY-FILE
061900         AT END MOVE 'Y'              TO MANENTRY-EOF-SW.
062000