000100*===============================================================*
000200* PROGRAM NAME:    RCIMPORT
000300* ORIGINAL AUTHOR: D. QUINTERO
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 02/18/88 D. QUINTERO    CREATED - READS THE FIXED-LAYOUT ENTRY
000900*                         ROSTER AND BUILDS THE VALIDATED REGPART
001000*                         FILE FOR THE TIMING AND RESULTS RUNS.
001100* 06/04/89 D. QUINTERO    ADDED GENDER SYNONYM TABLE, FIELD REPS
001200*                         WERE TYPING "OPEN" ON THE ENTRY FORM.
001300* 05/27/91 L. FENWICK     AUTO BIB ASSIGNMENT FOR WALK-UP ENTRIES
001400*                         THAT ARRIVE WITHOUT A PRE-PRINTED BIB.
001500* 10/09/93 L. FENWICK     DERIVE RACING AGE FROM DATE OF BIRTH
001600*                         WHEN THE ENTRY FORM LEFT AGE BLANK.
001700* 08/14/96 R. OKONKWO     REJECT COUNT AND ROW NUMBER NOW SHOWN
001800*                         ON THE RUN LOG FOR THE TIMING CREW.
001900* 01/11/99 T. MARCHETTI   Y2K REVIEW - PROCESSING YEAR IS OPERATOR
002000*                         ENTERED AS 4 DIGITS, RUN DATE PULLED AS
002100*                         2-DIGIT YEAR IS DISPLAY ONLY. SIGNED OFF
002200* 03/30/02 T. MARCHETTI   PS-2002-041 NON-NUMERIC MAX BIB NOW
002300*                         RESTARTS AUTO-ASSIGNMENT AT BIB 1.
002400*===============================================================*
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID.    RCIMPORT.
002700 AUTHOR.        D. QUINTERO.
002800 INSTALLATION.  MORONS, LOSERS AND BIMBOES.
002900 DATE-WRITTEN.  02/18/88.
003000 DATE-COMPILED.
003100 SECURITY.      NON-CONFIDENTIAL.
003200*===============================================================*
003300 ENVIRONMENT DIVISION.
003400*---------------------------------------------------------------*
003500 CONFIGURATION SECTION.
003600*---------------------------------------------------------------*
003700 SOURCE-COMPUTER.  IBM-3096.
003800 OBJECT-COMPUTER.  IBM-3096.
003900 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004000*---------------------------------------------------------------*
004100 INPUT-OUTPUT SECTION.
004200*---------------------------------------------------------------*
004300 FILE-CONTROL.
004400     SELECT ROSTER-FILE ASSIGN TO ROSTER
004500       ORGANIZATION IS SEQUENTIAL
004600       FILE STATUS  IS ROSTER-STATUS.
004700*
004800     SELECT REGPART-FILE ASSIGN TO REGPART
004900       ORGANIZATION IS SEQUENTIAL
005000       FILE STATUS  IS REGPART-STATUS.
005100*===============================================================*
005200 DATA DIVISION.
005300*---------------------------------------------------------------*
005400 FILE SECTION.
005500*---------------------------------------------------------------*
005600 FD  ROSTER-FILE
005700         RECORDING MODE IS F.
005800 01  PARTICIPANT-ROSTER.
005900     05  PR-FIRST-NAME                PIC X(15).
006000     05  PR-LAST-NAME                 PIC X(15).
006100     05  PR-GENDER-RAW                PIC X(06).
006200     05  PR-AGE                       PIC 9(03).
006300     05  PR-DOB                       PIC 9(08).
006400     05  PR-RFID-TAG                  PIC X(24).
006500     05  PR-BIB                       PIC X(05).
006600     05  PR-CATEGORY                  PIC X(12).
006700     05  FILLER                       PIC X(12).
006800*---------------------------------------------------------------*
006900 FD  REGPART-FILE
007000         RECORDING MODE IS F.
007100 COPY REGPART.
007200*---------------------------------------------------------------*
007300 WORKING-STORAGE SECTION.
007400*---------------------------------------------------------------*
007500 01  WS-SWITCHES-MISC-FIELDS.
007600     05  ROSTER-STATUS                PIC X(02).
007700         88  ROSTER-OK                     VALUE '00'.
007800         88  ROSTER-EOF                    VALUE '10'.
007900     05  REGPART-STATUS               PIC X(02).
008000         88  REGPART-OK                    VALUE '00'.
008100     05  END-OF-FILE-SW               PIC X(01) VALUE 'N'.
008200         88  END-OF-FILE                       VALUE 'Y'.
008300     05  VALID-RECORD-SW              PIC X(01) VALUE 'Y'.
008400         88  VALID-RECORD                     VALUE 'Y'.
008500     05  REJECT-REASON                PIC X(30) VALUE SPACE.
008600*---------------------------------------------------------------*
008700 01  WS-COUNTERS-COMP.
008800     05  WS-ROW-NUMBER                PIC S9(07) USAGE COMP
008900                                        VALUE 0.
009000     05  WS-IMPORTED-COUNT            PIC S9(07) USAGE COMP
009100                                        VALUE 0.
009200     05  WS-REJECTED-COUNT            PIC S9(07) USAGE COMP
009300                                        VALUE 0.
009400     05  WS-PART-ID-SEQ               PIC S9(05) USAGE COMP
009500                                        VALUE 0.
009600     05  WS-MAX-BIB-NUMERIC           PIC S9(05) USAGE COMP
009700                                        VALUE 0.
009800*---------------------------------------------------------------*
009900 01  WS-PROCESSING-YEAR               PIC 9(04) VALUE 0.
010000 01  WS-DOB-YEAR-HOLD                 PIC 9(08) VALUE 0.
010100 01  WS-DOB-BREAKDOWN REDEFINES WS-DOB-YEAR-HOLD.
010200     05  WS-DOB-YEAR                  PIC 9(04).
010300     05  WS-DOB-MONTH                 PIC 9(02).
010400     05  WS-DOB-DAY                   PIC 9(02).
010500*---------------------------------------------------------------*
010600 01  WS-GENDER-WORK                   PIC X(10) VALUE SPACE.
010700*---------------------------------------------------------------*
010800 01  WS-MALE-SYNONYM-VALUES.
010900     05  FILLER                       PIC X(10) VALUE 'M'.
011000     05  FILLER                       PIC X(10) VALUE 'MALE'.
011100     05  FILLER                       PIC X(10) VALUE 'MAN'.
011200     05  FILLER                       PIC X(10) VALUE 'BOY'.
011300     05  FILLER                       PIC X(10) VALUE 'OPEN'.
011400 01  WS-MALE-SYNONYM-TABLE REDEFINES WS-MALE-SYNONYM-VALUES.
011500     05  WS-MALE-SYN OCCURS 5 TIMES
011600                      INDEXED BY MALE-SYN-INDEX
011700                      PIC X(10).
011800*---------------------------------------------------------------*
011900 01  WS-FEMALE-SYNONYM-VALUES.
012000     05  FILLER                       PIC X(10) VALUE 'F'.
012100     05  FILLER                       PIC X(10) VALUE 'FEMALE'.
012200     05  FILLER                       PIC X(10) VALUE 'WOMAN'.
012300     05  FILLER                       PIC X(10) VALUE 'GIRL'.
012400     05  FILLER                       PIC X(10) VALUE 'W'.
012500 01  WS-FEMALE-SYNONYM-TABLE REDEFINES WS-FEMALE-SYNONYM-VALUES.
012600     05  WS-FEMALE-SYN OCCURS 5 TIMES
012700                      INDEXED BY FEMALE-SYN-INDEX
012800                      PIC X(10).
012900*---------------------------------------------------------------*
013000 01  WS-NEXT-BIB-EDITED               PIC 9(05).
013050 01  WS-BIB-NUMERIC-VALUE             PIC 9(05) VALUE 0.
013100*===============================================================*
013200 PROCEDURE DIVISION.
013300*---------------------------------------------------------------*
013400 0000-MAIN-PARAGRAPH.
013500*---------------------------------------------------------------*
013600     PERFORM 1000-OPEN-FILES.
013700     PERFORM 8000-READ-ROSTER-RECORD.
013800     PERFORM 2000-PROCESS-ROSTER-RECORD
013900         UNTIL END-OF-FILE.
014000     PERFORM 3000-CLOSE-FILES.
014100     DISPLAY 'RCIMPORT - ROWS READ     : ' WS-ROW-NUMBER.
014200     DISPLAY 'RCIMPORT - IMPORTED       : ' WS-IMPORTED-COUNT.
014300     DISPLAY 'RCIMPORT - REJECTED       : ' WS-REJECTED-COUNT.
014400     GOBACK.
014500*---------------------------------------------------------------*
014600 1000-OPEN-FILES.
014700*---------------------------------------------------------------*
014800     OPEN INPUT  ROSTER-FILE.
014900     OPEN OUTPUT REGPART-FILE.
015000     DISPLAY 'ENTER PROCESSING YEAR (CCYY): '.
015100     ACCEPT WS-PROCESSING-YEAR.
015200*---------------------------------------------------------------*
015300 2000-PROCESS-ROSTER-RECORD.
015400*---------------------------------------------------------------*
015500     ADD 1                            TO WS-ROW-NUMBER.
015600     PERFORM 2100-VALIDATE-ROSTER-RECORD.
015700     IF  VALID-RECORD
015750         INITIALIZE REGISTERED-PARTICIPANT
015800         PERFORM 2200-NORMALIZE-GENDER
015900         PERFORM 2300-DERIVE-RACING-AGE
016000         PERFORM 2400-ASSIGN-BIB-NUMBER
016100         PERFORM 2500-BUILD-REGISTERED-PARTICIPANT
016200         ADD 1                        TO WS-IMPORTED-COUNT
016300     ELSE
016400         PERFORM 9900-REJECT-ROSTER-RECORD
016500         ADD 1                        TO WS-REJECTED-COUNT.
016600     PERFORM 8000-READ-ROSTER-RECORD.
016700*---------------------------------------------------------------*
016800 2100-VALIDATE-ROSTER-RECORD.
016900*---------------------------------------------------------------*
017000     SET VALID-RECORD                 TO TRUE.
017100     IF  PR-FIRST-NAME = SPACE OR PR-LAST-NAME = SPACE
017200         MOVE 'N'                     TO VALID-RECORD-SW
017300         MOVE 'MISSING FIRST OR LAST NAME'
017400                                       TO REJECT-REASON.
017500*---------------------------------------------------------------*
017600 2200-NORMALIZE-GENDER.
017700*---------------------------------------------------------------*
017800     MOVE SPACE                       TO WS-GENDER-WORK.
017900     MOVE PR-GENDER-RAW                TO WS-GENDER-WORK.
018000     INSPECT WS-GENDER-WORK
018100         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
018200                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
018300     IF  WS-GENDER-WORK = SPACE
018500         MOVE SPACE                   TO RG-GENDER
018600     ELSE
018700         SET MALE-SYN-INDEX            TO 1
018800         SEARCH WS-MALE-SYN
018900             AT END
019000                 SET FEMALE-SYN-INDEX  TO 1
019100                 SEARCH WS-FEMALE-SYN
019200                     AT END
019300                         MOVE WS-GENDER-WORK (1:1)
019310                                           TO RG-GENDER
019400                     WHEN WS-FEMALE-SYN (FEMALE-SYN-INDEX)
019500                             = WS-GENDER-WORK
019600                         MOVE 'F'          TO RG-GENDER
019610                 END-SEARCH
019700             WHEN WS-MALE-SYN (MALE-SYN-INDEX)
019800                     = WS-GENDER-WORK
019900                 MOVE 'M'              TO RG-GENDER
019910         END-SEARCH.
020000*---------------------------------------------------------------*
020100 2300-DERIVE-RACING-AGE.
020200*---------------------------------------------------------------*
020300     IF  PR-AGE NOT = 0
020400         MOVE PR-AGE                  TO RG-AGE
020500     ELSE
020600         IF  PR-DOB NOT = 0
020700             MOVE PR-DOB               TO WS-DOB-YEAR-HOLD
020800             COMPUTE RG-AGE = WS-PROCESSING-YEAR
020900                            - WS-DOB-YEAR
021000         ELSE
021100             MOVE 0                    TO RG-AGE.
021200*---------------------------------------------------------------*
021300 2400-ASSIGN-BIB-NUMBER.
021400*---------------------------------------------------------------*
021500     IF  PR-BIB = SPACE
021600         ADD 1                         TO WS-MAX-BIB-NUMERIC
021700         MOVE WS-MAX-BIB-NUMERIC       TO WS-NEXT-BIB-EDITED
021800         MOVE WS-NEXT-BIB-EDITED       TO RG-BIB
021900     ELSE
022000         MOVE PR-BIB                   TO RG-BIB
022100         IF  PR-BIB IS NUMERIC
022150             MOVE PR-BIB               TO WS-BIB-NUMERIC-VALUE
022170             IF  WS-BIB-NUMERIC-VALUE > WS-MAX-BIB-NUMERIC
022190                 MOVE WS-BIB-NUMERIC-VALUE
022195                                       TO WS-MAX-BIB-NUMERIC.
022400*---------------------------------------------------------------*
022500 2500-BUILD-REGISTERED-PARTICIPANT.
022600*---------------------------------------------------------------*
022700     ADD 1                             TO WS-PART-ID-SEQ.
022800     MOVE WS-PART-ID-SEQ               TO RG-PART-ID.
022900     MOVE PR-FIRST-NAME                TO RG-FIRST-NAME.
023000     MOVE PR-LAST-NAME                 TO RG-LAST-NAME.
023100     MOVE PR-RFID-TAG                  TO RG-RFID-TAG.
023200     IF  PR-CATEGORY = SPACE
023300         MOVE 'OPEN'                   TO RG-CATEGORY
023400     ELSE
023500         MOVE PR-CATEGORY              TO RG-CATEGORY.
023800     WRITE REGISTERED-PARTICIPANT.
023900*---------------------------------------------------------------*
024000 3000-CLOSE-FILES.
024100*---------------------------------------------------------------*
024200     CLOSE ROSTER-FILE
024300           REGPART-FILE.
024400*---------------------------------------------------------------*
024500 8000-READ-ROSTER-RECORD.
024600*---------------------------------------------------------------*
024700     READ ROSTER-FILE
024800         AT END MOVE 'Y'               TO END-OF-FILE-SW.
024900*---------------------------------------------------------------*
025000 9900-REJECT-ROSTER-RECORD.
025100*---------------------------------------------------------------*
025200     DISPLAY 'RCIMPORT REJECT - ROW ' WS-ROW-NUMBER
025300             ': ' REJECT-REASON.
