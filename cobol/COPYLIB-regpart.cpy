000100*---------------------------------------------------------------*
000200* REGPART RECORD -- VALIDATED ROSTER ENTRY, WRITTEN BY RCIMPORT
000300* AND READ BY RCTIMING/RCRESULT.  RG-GENDER AND RG-AGE HAVE
000400* ALREADY BEEN NORMALIZED/DERIVED BY THE TIME THIS IS ON FILE.
000500*---------------------------------------------------------------*
000600 01  REGISTERED-PARTICIPANT.
000700     05  RG-PART-ID                       PIC 9(05).
000800     05  RG-BIB                           PIC X(05).
000900     05  RG-FIRST-NAME                    PIC X(15).
001000     05  RG-LAST-NAME                     PIC X(15).
001100     05  RG-GENDER                        PIC X(01).
001200         88  RG-MALE                            VALUE 'M'.
001300         88  RG-FEMALE                          VALUE 'F'.
001400         88  RG-GENDER-UNKNOWN                  VALUE 'X'.
001500     05  RG-AGE                           PIC 9(03).
001600     05  RG-RFID-TAG                      PIC X(24).
001700     05  RG-CATEGORY                      PIC X(12).
001800     05  FILLER                           PIC X(20).
