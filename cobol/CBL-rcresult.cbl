000100*===============================================================*
000200* PROGRAM NAME:    RCRESULT
000300* ORIGINAL AUTHOR: R. OKONKWO
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 08/14/91 R. OKONKWO     CREATED - TURNS THE SPLIT FILE INTO ONE
000900*                         RESULT RECORD PER RUNNER: START/FINISH,
001000*                         STATUS, CATEGORY AND ALL THREE RANKS.
001100* 03/02/93 R. OKONKWO     AGING-DOWN PASS ADDED FOR CITY SERIES
001200*                         AWARD CATEGORIES - MAX 10 PASSES.
001300* 06/18/95 L. FENWICK     FALLS BACK TO THE STANDARD AGEGRP TABLE
001400*                         WHEN A RACE SHIPS NO AGEGRPS FILE OF ITS
001500*                         OWN.
001600* 01/11/99 T. MARCHETTI   Y2K REVIEW - ALL TIMES ARE SECONDS-OF-
001700*                         DAY, NO CENTURY-SENSITIVE DATE MATH IN
001800*                         THIS PROGRAM.  SIGNED OFF.
001900* 09/27/00 T. MARCHETTI   PS-2000-073 DNF/DNS OVERRIDE NOW KEPT
002000*                         EVEN IF A LATER CHIP READ SNEAKS IN,
002100*                         UNLESS THE RUNNER TRULY FINISHED.
002200* 05/15/02 T. MARCHETTI   PS-2002-091 RANKING MOVED TO A SORT
002300*                         STEP SO TIES BREAK IN ENTRY ORDER.
002310* 08/09/26 R. OKONKWO     PS-2026-044 RESULTS RECORD NOW CARRIES
002320*                         RACING AGE (RS-AGE) FOR THE CSV EXTRACT.
002330* 08/15/26 R. OKONKWO     PS-2026-051 OVERRIDE NOTES (OV-NOTES)
002340*                         NOW CARRIED INTO WK-NOTES AND OUT TO
002350*                         RS-NOTES INSTEAD OF BEING DISCARDED.
002360* 08/22/26 R. OKONKWO     PS-2026-058 SORT-KEY FIX SO FINISHERS
002370*                         TIED ON TOTAL TIME BREAK THE TIE ON
002380*                         ENTRY ORDER, NOT ON FINISH-CLOCK TIME -
002390*                         ALSO, RESULTS NOW WRITTEN OUT IN RANK
002395*                         ORDER INSTEAD OF PARTICIPANT-LOAD ORDER.
002400*===============================================================*
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID.    RCRESULT.
002700 AUTHOR.        R. OKONKWO.
002800 INSTALLATION.  MORONS, LOSERS AND BIMBOES.
002900 DATE-WRITTEN.  08/14/91.
003000 DATE-COMPILED.
003100 SECURITY.      NON-CONFIDENTIAL.
003200*===============================================================*
003300 ENVIRONMENT DIVISION.
003400*---------------------------------------------------------------*
003500 CONFIGURATION SECTION.
003600*---------------------------------------------------------------*
003700 SOURCE-COMPUTER.  IBM-3096.
003800 OBJECT-COMPUTER.  IBM-3096.
003900 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004000*---------------------------------------------------------------*
004100 INPUT-OUTPUT SECTION.
004200*---------------------------------------------------------------*
004300 FILE-CONTROL.
004400     SELECT RACEDEF-FILE  ASSIGN TO RACEDEF
004500       ORGANIZATION IS SEQUENTIAL.
004600     SELECT TIMEPTS-FILE  ASSIGN TO TIMEPTS
004700       ORGANIZATION IS SEQUENTIAL.
004800     SELECT AGEGRPS-FILE  ASSIGN TO AGEGRPS
004900       ORGANIZATION IS SEQUENTIAL
005000       FILE STATUS  IS AGEGRPS-STATUS.
005100     SELECT REGPART-FILE  ASSIGN TO REGPART
005200       ORGANIZATION IS SEQUENTIAL.
005300     SELECT TIMERECS-FILE ASSIGN TO TIMERECS
005400       ORGANIZATION IS SEQUENTIAL.
005500     SELECT OVERRIDE-FILE ASSIGN TO OVERRIDE
005600       ORGANIZATION IS SEQUENTIAL
005700       FILE STATUS  IS OVERRIDE-STATUS.
005800     SELECT RESULTS-FILE  ASSIGN TO RESULTS
005900       ORGANIZATION IS SEQUENTIAL.
006000     SELECT SORT-WORK-FILE ASSIGN TO SORTWORK.
006100*===============================================================*
006200 DATA DIVISION.
006300*---------------------------------------------------------------*
006400 FILE SECTION.
006500*---------------------------------------------------------------*
006600 FD  RACEDEF-FILE  RECORDING MODE IS F.
006700 COPY RACEDEF.
006800*---------------------------------------------------------------*
006900 FD  TIMEPTS-FILE  RECORDING MODE IS F.
007000 COPY TMPOINT.
007100*---------------------------------------------------------------*
007200 FD  AGEGRPS-FILE  RECORDING MODE IS F.
007300 01  AGE-GROUP-RECORD.
007400     05  AG-NAME                      PIC X(20).
007500     05  AG-MIN-AGE                    PIC 9(03).
007600     05  AG-MAX-AGE                    PIC 9(03).
007700     05  FILLER                        PIC X(04).
007800 01  AGE-GROUP-ALT-VIEW REDEFINES AGE-GROUP-RECORD
007900         PIC X(30).
008000*---------------------------------------------------------------*
008100 FD  REGPART-FILE  RECORDING MODE IS F.
008200 COPY REGPART.
008300*---------------------------------------------------------------*
008400 FD  TIMERECS-FILE RECORDING MODE IS F.
008500 COPY TIMEREC.
008600*---------------------------------------------------------------*
008700 FD  OVERRIDE-FILE RECORDING MODE IS F.
008800 01  STATUS-OVERRIDE-RECORD.
008900     05  SO-BIB                        PIC X(05).
009000     05  SO-STATUS                     PIC X(03).
009100     05  SO-NOTES                      PIC X(20).
009200     05  FILLER                        PIC X(02).
009300 01  STATUS-OVERRIDE-ALT-VIEW REDEFINES STATUS-OVERRIDE-RECORD
009400         PIC X(30).
009500*---------------------------------------------------------------*
009600 FD  RESULTS-FILE  RECORDING MODE IS F.
009700 COPY RESULT.
009800*---------------------------------------------------------------*
009900 SD  SORT-WORK-FILE.
010000 01  SD-SORT-RECORD.
010100     05  SD-FINISHED-FLAG              PIC X(01).
010200     05  SD-TOTAL-SECS                 PIC 9(05)V99.
010300     05  SD-FURTHEST-ORDER             PIC 9(02).
010400     05  SD-FURTHEST-TIME              PIC 9(05)V99.
010500     05  SD-INPUT-SEQ                  PIC 9(05).
010600     05  SD-RES-IDX                    PIC 9(05).
010700*---------------------------------------------------------------*
010800 WORKING-STORAGE SECTION.
010900*---------------------------------------------------------------*
011000 01  WS-SWITCHES-MISC-FIELDS.
011100     05  AGEGRPS-STATUS               PIC X(02).
011200         88  AGEGRPS-OK                    VALUE '00'.
011300         88  AGEGRPS-EOF                   VALUE '10'.
011400     05  OVERRIDE-STATUS              PIC X(02).
011500         88  OVERRIDE-OK                   VALUE '00'.
011600         88  OVERRIDE-EOF                  VALUE '10'.
011700     05  WS-LOAD-EOF-SW               PIC X(01) VALUE 'N'.
011800         88  WS-LOAD-EOF                       VALUE 'Y'.
011900     05  WS-FOUND-SW                  PIC X(01) VALUE 'N'.
012000         88  WS-FOUND                          VALUE 'Y'.
012100     05  WS-FASTEST-FOUND-SW          PIC X(01) VALUE 'N'.
012200         88  WS-FASTEST-FOUND                   VALUE 'Y'.
012300     05  WS-CHANGE-MADE-SW            PIC X(01) VALUE 'N'.
012400         88  WS-CHANGE-MADE                    VALUE 'Y'.
012500*---------------------------------------------------------------*
012600 01  WS-COUNTERS-COMP.
012700     05  WS-TP-COUNT                  PIC S9(03) USAGE COMP
012800                                        VALUE 0.
012900     05  WS-RESULT-COUNT               PIC S9(05) USAGE COMP
013000                                        VALUE 0.
013100     05  WS-OVERRIDE-COUNT             PIC S9(05) USAGE COMP
013200                                        VALUE 0.
013300     05  WS-AGEGRP-LOAD-COUNT          PIC S9(03) USAGE COMP
013400                                        VALUE 0.
013500     05  WS-PASS-COUNT                 PIC S9(03) USAGE COMP
013600                                        VALUE 0.
013700     05  WS-TP-IDX-HOLD                PIC S9(03) USAGE COMP
013800                                        VALUE 0.
013900     05  WS-OLDER-START                PIC S9(03) USAGE COMP
014000                                        VALUE 0.
014100     05  WS-RANK-COUNTER               PIC S9(05) USAGE COMP
014200                                        VALUE 0.
014300*---------------------------------------------------------------*
014400 01  WS-CONTROL-TOTALS.
014500     05  WS-REGISTERED-COUNT           PIC S9(05) USAGE COMP
014600                                        VALUE 0.
014700     05  WS-STARTED-COUNT              PIC S9(05) USAGE COMP
014800                                        VALUE 0.
014900     05  WS-FINISHER-COUNT             PIC S9(05) USAGE COMP
015000                                        VALUE 0.
015100     05  WS-DNF-COUNT                  PIC S9(05) USAGE COMP
015200                                        VALUE 0.
015300     05  WS-DNS-COUNT                  PIC S9(05) USAGE COMP
015400                                        VALUE 0.
015500*---------------------------------------------------------------*
015600 01  TP-TABLE.
015700     05  TP-ENTRY OCCURS 1 TO 20 TIMES
015800              DEPENDING ON WS-TP-COUNT
015900              INDEXED BY TP-IDX.
016000         10  TPT-ID                   PIC 9(03).
016100         10  TPT-ORDER                PIC 9(02).
016200         10  TPT-IS-START             PIC X(01).
016300             88  TPT-START-POINT           VALUE 'Y'.
016400         10  TPT-IS-FINISH            PIC X(01).
016500             88  TPT-FINISH-POINT          VALUE 'Y'.
016600*---------------------------------------------------------------*
016700 01  OVERRIDE-TABLE.
016800     05  OV-ENTRY OCCURS 1 TO 2000 TIMES
016900              DEPENDING ON WS-OVERRIDE-COUNT
017000              INDEXED BY OV-IDX.
017100         10  OV-BIB                   PIC X(05).
017200         10  OV-STATUS                PIC X(03).
017210*    08/15/26 R. OKONKWO  PS-2026-051 NOTES WERE COMING OFF THE
017220*    OVERRIDE FILE BUT HAD NOWHERE TO LAND IN THE TABLE.
017230         10  OV-NOTES                 PIC X(20).
017300*---------------------------------------------------------------*
017400 COPY AGETBL.
017500*---------------------------------------------------------------*
017600 01  WS-AGE-SORT-ORDER.
017700     05  WS-SORT-ENTRY OCCURS 1 TO 20 TIMES
017800              DEPENDING ON AGE-GROUP-TABLE-SIZE
017900              INDEXED BY SORT-IDX, OLDER-SORT-IDX.
018000         10  WS-SORT-AG-IDX           PIC S9(03) USAGE COMP.
018100*---------------------------------------------------------------*
018200 01  RESULT-TABLE.
018300     05  RES-ENTRY OCCURS 1 TO 5000 TIMES
018400              DEPENDING ON WS-RESULT-COUNT
018500              INDEXED BY RES-IDX.
018600         10  WK-PART-ID               PIC 9(05).
018700         10  WK-BIB                   PIC X(05).
018800         10  WK-NAME                  PIC X(30).
018900         10  WK-GENDER                PIC X(01).
019000         10  WK-AGE                   PIC 9(03).
019100         10  WK-CATEGORY              PIC X(12).
019200         10  WK-STATUS                PIC X(03).
019300             88  WK-STA-FINISHED           VALUE 'FIN'.
019400             88  WK-STA-STARTED            VALUE 'STA'.
019500         10  WK-START-TIME            PIC 9(05)V99.
019600         10  WK-FINISH-TIME           PIC 9(05)V99.
019700         10  WK-TOTAL-SECS            PIC 9(05)V99.
019800         10  WK-OVERALL-RANK          PIC 9(04).
019900         10  WK-CATEGORY-RANK         PIC 9(04).
020000         10  WK-GENDER-RANK           PIC 9(04).
020100         10  WK-FURTHEST-ORDER        PIC 9(02).
020200         10  WK-FURTHEST-TIME         PIC 9(05)V99.
020210*    08/15/26 R. OKONKWO  PS-2026-051 CARRIES THE OVERRIDE NOTE
020220*    THROUGH TO THE RESULTS FILE FOR THE DNF/DNS REPORT.
020230         10  WK-NOTES                 PIC X(20).
020300         10  WK-TP-RECORDED OCCURS 20 TIMES
020400                  PIC X(01) VALUE 'N'.
020500         10  WK-TP-TIME OCCURS 20 TIMES
020600                  PIC 9(05)V99.
020700*---------------------------------------------------------------*
020800 01  WS-CAT-RANK-TABLE.
020900     05  WS-CAT-RANK-ENTRY OCCURS 20 TIMES.
021000         10  WS-CAT-RANK-NAME         PIC X(12) VALUE SPACE.
021100         10  WS-CAT-RANK-COUNT        PIC S9(04) USAGE COMP
021200                                        VALUE 0.
021300 01  WS-CAT-RANK-USED                 PIC S9(03) USAGE COMP
021400                                        VALUE 0.
021500 01  WS-MALE-RANK-COUNTER              PIC S9(05) USAGE COMP
021600                                        VALUE 0.
021700 01  WS-FEMALE-RANK-COUNTER            PIC S9(05) USAGE COMP
021800                                        VALUE 0.
021900*---------------------------------------------------------------*
022000 01  WS-TOTAL-SECS-HOLD                PIC 9(05)V99 VALUE 0.
022100 01  WS-TOTAL-SECS-PARTS REDEFINES WS-TOTAL-SECS-HOLD.
022200     05  WS-TOT-WHOLE-SECS             PIC 9(05).
022300     05  WS-TOT-CENTI                  PIC 99.
022400*---------------------------------------------------------------*
022500 01  WS-FASTEST-TIME                   PIC 9(05)V99 VALUE 0.
022600 01  WS-CAT-RANK-IDX                   PIC S9(03) USAGE COMP
022700                                        VALUE 0.
022710*---------------------------------------------------------------*
022720*    08/22/26 R. OKONKWO  PS-2026-058 RESULTS WERE BEING WRITTEN
022730*    IN LOAD ORDER EVEN THOUGH THE RANK NUMBERS WERE RIGHT - THIS
022740*    TABLE REMEMBERS THE ORDER THE SORT HANDED BACK SO THE WRITE
022750*    PASS CAN FOLLOW IT.
022760 01  WK-RANK-ORDER-TABLE.
022770     05  WK-RANK-ORDER OCCURS 1 TO 5000 TIMES
022780              DEPENDING ON WS-RESULT-COUNT
022790              PIC S9(05) USAGE COMP.
022795 01  WS-RANK-WRITE-IDX                 PIC S9(05) USAGE COMP
022797                                        VALUE 0.
022800*===============================================================*
022900 PROCEDURE DIVISION.
023000*---------------------------------------------------------------*
023100 0000-MAIN-PARAGRAPH.
023200*---------------------------------------------------------------*
023300     PERFORM 1000-OPEN-AND-LOAD-TABLES.
023400     PERFORM 2000-LOAD-TIME-RECORDS.
023500     PERFORM 2100-DERIVE-START-FINISH.
023600     PERFORM 3000-ASSIGN-CATEGORY.
023700     PERFORM 3100-RUN-AGING-DOWN.
023800     PERFORM 4000-SORT-AND-RANK.
023900     PERFORM 5000-WRITE-RESULT-RECORDS.
024000     PERFORM 9000-CLOSE-FILES.
024100     DISPLAY 'RCRESULT - PARTICIPANTS      : ' WS-RESULT-COUNT.
024200     DISPLAY 'RCRESULT - FINISHERS          : ' WS-FINISHER-COUNT.
024300     DISPLAY 'RCRESULT - STARTED NOT FINISHED: ' WS-STARTED-COUNT.
024400     DISPLAY 'RCRESULT - DNF                : ' WS-DNF-COUNT.
024500     DISPLAY 'RCRESULT - DNS                : ' WS-DNS-COUNT.
024600     GOBACK.
024700*---------------------------------------------------------------*
024800 1000-OPEN-AND-LOAD-TABLES.
024900*---------------------------------------------------------------*
025000     OPEN INPUT  RACEDEF-FILE.
025100     READ RACEDEF-FILE.
025200     CLOSE RACEDEF-FILE.
025300     OPEN INPUT  TIMEPTS-FILE.
025400     PERFORM 1100-LOAD-TIMING-POINTS.
025500     CLOSE TIMEPTS-FILE.
025600     OPEN INPUT  AGEGRPS-FILE.
025700     PERFORM 1200-LOAD-AGE-GROUPS.
025800     CLOSE AGEGRPS-FILE.
025900     IF  AGE-GROUP-TABLE-SIZE = 0
026000         MOVE 'N'                    TO AGE-GROUP-GENDER-FLAG
026100         CALL 'AGEGRP' USING AGE-GROUP-TABLE-SIZE,
026200             AGE-GROUP-GENDER-FLAG, AGE-GROUP-TABLE.
026300     PERFORM 1300-BUILD-AGE-SORT-ORDER.
026400     OPEN INPUT  REGPART-FILE.
026500     PERFORM 1400-LOAD-PARTICIPANTS.
026600     CLOSE REGPART-FILE.
026700     OPEN INPUT  OVERRIDE-FILE.
026800     PERFORM 1500-LOAD-OVERRIDES.
026900     CLOSE OVERRIDE-FILE.
027000     OPEN INPUT  TIMERECS-FILE.
027100     OPEN OUTPUT RESULTS-FILE.
027200*---------------------------------------------------------------*
027300 1100-LOAD-TIMING-POINTS.
027400*---------------------------------------------------------------*
027500     MOVE 'N'                        TO WS-LOAD-EOF-SW.
027600     PERFORM 1110-LOAD-ONE-TIMING-POINT
027700         UNTIL WS-LOAD-EOF.
027800*---------------------------------------------------------------*
027900 1110-LOAD-ONE-TIMING-POINT.
028000*---------------------------------------------------------------*
028100     READ TIMEPTS-FILE
028200         AT END
028300             MOVE 'Y'                TO WS-LOAD-EOF-SW
028400         NOT AT END
028500             ADD 1                   TO WS-TP-COUNT
028600             MOVE TP-ID              TO TPT-ID (WS-TP-COUNT)
028700             MOVE TP-ORDER           TO TPT-ORDER (WS-TP-COUNT)
028800             MOVE TP-IS-START        TO
028900                 TPT-IS-START (WS-TP-COUNT)
029000             MOVE TP-IS-FINISH       TO
029100                 TPT-IS-FINISH (WS-TP-COUNT).
029200*---------------------------------------------------------------*
029300 1200-LOAD-AGE-GROUPS.
029400*---------------------------------------------------------------*
029500     MOVE 0                          TO AGE-GROUP-TABLE-SIZE.
029600     MOVE 'N'                        TO WS-LOAD-EOF-SW.
029700     PERFORM 1210-LOAD-ONE-AGE-GROUP
029800         UNTIL WS-LOAD-EOF.
029900*---------------------------------------------------------------*
030000 1210-LOAD-ONE-AGE-GROUP.
030100*---------------------------------------------------------------*
030200     READ AGEGRPS-FILE
030300         AT END
030400             MOVE 'Y'                TO WS-LOAD-EOF-SW
030500         NOT AT END
030600             ADD 1                   TO AGE-GROUP-TABLE-SIZE
030700             MOVE AG-NAME            TO
030800                 TBL-AG-NAME (AGE-GROUP-TABLE-SIZE)
030900             MOVE AG-MIN-AGE         TO
031000                 TBL-AG-MIN-AGE (AGE-GROUP-TABLE-SIZE)
031100             MOVE AG-MAX-AGE         TO
031200                 TBL-AG-MAX-AGE (AGE-GROUP-TABLE-SIZE)
031300             MOVE SPACE              TO
031400                 TBL-AG-GENDER (AGE-GROUP-TABLE-SIZE).
031500*---------------------------------------------------------------*
031600 1300-BUILD-AGE-SORT-ORDER.
031700*---------------------------------------------------------------*
031800     PERFORM 1310-INIT-ONE-SORT-SLOT
031900         VARYING SORT-IDX FROM 1 BY 1
032000         UNTIL SORT-IDX > AGE-GROUP-TABLE-SIZE.
032100     PERFORM 1320-SELECTION-SORT-PASS
032200         VARYING SORT-IDX FROM 1 BY 1
032300         UNTIL SORT-IDX > AGE-GROUP-TABLE-SIZE.
032400*---------------------------------------------------------------*
032500 1310-INIT-ONE-SORT-SLOT.
032600*---------------------------------------------------------------*
032700     SET WS-SORT-AG-IDX (SORT-IDX)    TO SORT-IDX.
032800*---------------------------------------------------------------*
032900 1320-SELECTION-SORT-PASS.
033000*---------------------------------------------------------------*
033100     COMPUTE WS-OLDER-START = SORT-IDX + 1.
033200     PERFORM 1330-COMPARE-AND-SWAP
033300         VARYING OLDER-SORT-IDX FROM WS-OLDER-START BY 1
033400         UNTIL OLDER-SORT-IDX > AGE-GROUP-TABLE-SIZE.
033500*---------------------------------------------------------------*
033600 1330-COMPARE-AND-SWAP.
033700*---------------------------------------------------------------*
033800     SET WS-TP-IDX-HOLD          TO WS-SORT-AG-IDX (SORT-IDX).
033900     IF  TBL-AG-MIN-AGE (WS-SORT-AG-IDX (OLDER-SORT-IDX))
034000             < TBL-AG-MIN-AGE (WS-TP-IDX-HOLD)
034100         SET WS-TP-IDX-HOLD           TO
034200             WS-SORT-AG-IDX (OLDER-SORT-IDX)
034300         SET WS-SORT-AG-IDX (OLDER-SORT-IDX) TO
034400             WS-SORT-AG-IDX (SORT-IDX)
034500         SET WS-SORT-AG-IDX (SORT-IDX) TO WS-TP-IDX-HOLD.
034600*---------------------------------------------------------------*
034700 1400-LOAD-PARTICIPANTS.
034800*---------------------------------------------------------------*
034900     MOVE 'N'                        TO WS-LOAD-EOF-SW.
035000     PERFORM 1410-LOAD-ONE-PARTICIPANT
035100         UNTIL WS-LOAD-EOF.
035200*---------------------------------------------------------------*
035300 1410-LOAD-ONE-PARTICIPANT.
035400*---------------------------------------------------------------*
035500     READ REGPART-FILE
035600         AT END
035700             MOVE 'Y'                TO WS-LOAD-EOF-SW
035800         NOT AT END
035900             ADD 1                   TO WS-RESULT-COUNT
036000             MOVE RG-PART-ID          TO
036100                 WK-PART-ID (WS-RESULT-COUNT)
036200             MOVE RG-BIB              TO WK-BIB (WS-RESULT-COUNT)
036300             STRING RG-FIRST-NAME        DELIMITED BY '  '
036400                    ' '                  DELIMITED BY SIZE
036500                    RG-LAST-NAME          DELIMITED BY '  '
036600                 INTO WK-NAME (WS-RESULT-COUNT)
036700             MOVE RG-GENDER           TO
036800                 WK-GENDER (WS-RESULT-COUNT)
036900             MOVE RG-AGE              TO WK-AGE (WS-RESULT-COUNT)
037000             MOVE 'REG'               TO
037100                 WK-STATUS (WS-RESULT-COUNT)
037200             MOVE 0                   TO
037300                 WK-START-TIME (WS-RESULT-COUNT)
037400                 WK-FINISH-TIME (WS-RESULT-COUNT)
037500                 WK-TOTAL-SECS (WS-RESULT-COUNT)
037600                 WK-OVERALL-RANK (WS-RESULT-COUNT)
037700                 WK-CATEGORY-RANK (WS-RESULT-COUNT)
037800                 WK-GENDER-RANK (WS-RESULT-COUNT)
037900                 WK-FURTHEST-ORDER (WS-RESULT-COUNT)
038000                 WK-FURTHEST-TIME (WS-RESULT-COUNT)
038010             MOVE SPACE               TO
038020                 WK-NOTES (WS-RESULT-COUNT).
038100*---------------------------------------------------------------*
038200 1500-LOAD-OVERRIDES.
038300*---------------------------------------------------------------*
038400     MOVE 'N'                        TO WS-LOAD-EOF-SW.
038500     PERFORM 1510-LOAD-ONE-OVERRIDE
038600         UNTIL WS-LOAD-EOF.
038700*---------------------------------------------------------------*
038800 1510-LOAD-ONE-OVERRIDE.
038900*---------------------------------------------------------------*
039000     READ OVERRIDE-FILE
039100         AT END
039200             MOVE 'Y'                TO WS-LOAD-EOF-SW
039300         NOT AT END
039400             ADD 1                   TO WS-OVERRIDE-COUNT
039500             MOVE SO-BIB             TO OV-BIB (WS-OVERRIDE-COUNT)
039600             MOVE SO-STATUS          TO
039700                 OV-STATUS (WS-OVERRIDE-COUNT)
039710             MOVE SO-NOTES           TO
039720                 OV-NOTES (WS-OVERRIDE-COUNT).
039800*---------------------------------------------------------------*
039900 2000-LOAD-TIME-RECORDS.
040000*---------------------------------------------------------------*
040100     MOVE 'N'                        TO WS-LOAD-EOF-SW.
040200     PERFORM 2010-LOAD-ONE-TIME-RECORD
040300         UNTIL WS-LOAD-EOF.
040400*---------------------------------------------------------------*
040500 2010-LOAD-ONE-TIME-RECORD.
040600*---------------------------------------------------------------*
040700     READ TIMERECS-FILE
040800         AT END
040900             MOVE 'Y'                TO WS-LOAD-EOF-SW
041000         NOT AT END
041100             PERFORM 2020-APPLY-ONE-TIME-RECORD.
041200*---------------------------------------------------------------*
041300 2020-APPLY-ONE-TIME-RECORD.
041400*---------------------------------------------------------------*
041500     MOVE 'N'                         TO WS-FOUND-SW.
041600     SET RES-IDX                      TO 1.
041700     SEARCH RES-ENTRY
041800         AT END
041900             CONTINUE
042000         WHEN WK-PART-ID (RES-IDX) = TM-PART-ID
042100             MOVE 'Y'                TO WS-FOUND-SW
042200     END-SEARCH.
042300     IF  WS-FOUND
042400         MOVE 'N'                     TO WS-FOUND-SW
042500         SET TP-IDX                    TO 1
042600         SEARCH TP-ENTRY
042700             AT END
042800                 CONTINUE
042900             WHEN TPT-ID (TP-IDX) = TM-TP-ID
043000                 MOVE 'Y'            TO WS-FOUND-SW
043100         END-SEARCH
043200         IF  WS-FOUND
043300             AND WK-TP-RECORDED (RES-IDX, TP-IDX) = 'N'
043400             MOVE 'Y'                TO
043500                 WK-TP-RECORDED (RES-IDX, TP-IDX)
043600             MOVE TM-TIMESTAMP       TO
043700                 WK-TP-TIME (RES-IDX, TP-IDX)
043800             IF  TPT-ORDER (TP-IDX) > WK-FURTHEST-ORDER (RES-IDX)
043900                 MOVE TPT-ORDER (TP-IDX) TO
044000                     WK-FURTHEST-ORDER (RES-IDX)
044100                 MOVE TM-TIMESTAMP   TO
044200                     WK-FURTHEST-TIME (RES-IDX).
044300*---------------------------------------------------------------*
044400 2100-DERIVE-START-FINISH.
044500*---------------------------------------------------------------*
044600     PERFORM 2110-DERIVE-ONE-PARTICIPANT
044700         VARYING RES-IDX FROM 1 BY 1
044800         UNTIL RES-IDX > WS-RESULT-COUNT.
044900*---------------------------------------------------------------*
045000 2110-DERIVE-ONE-PARTICIPANT.
045100*---------------------------------------------------------------*
045200     IF  RD-MASS-START AND RD-GUN-TIME > 0
045300         MOVE RD-GUN-TIME            TO WK-START-TIME (RES-IDX)
045400         MOVE 'STA'                  TO WK-STATUS (RES-IDX).
045500     PERFORM 2120-CHECK-START-POINT
045600         VARYING TP-IDX FROM 1 BY 1
045700         UNTIL TP-IDX > WS-TP-COUNT.
045800     PERFORM 2130-CHECK-FINISH-POINT
045900         VARYING TP-IDX FROM 1 BY 1
046000         UNTIL TP-IDX > WS-TP-COUNT.
046100     PERFORM 2140-APPLY-OVERRIDE.
046200     IF  WK-STA-FINISHED (RES-IDX)
046300         COMPUTE WK-TOTAL-SECS (RES-IDX) =
046400             WK-FINISH-TIME (RES-IDX) - WK-START-TIME (RES-IDX).
046500*---------------------------------------------------------------*
046600 2120-CHECK-START-POINT.
046700*---------------------------------------------------------------*
046800     IF  TPT-START-POINT (TP-IDX)
046900         AND WK-TP-RECORDED (RES-IDX, TP-IDX) = 'Y'
047000         MOVE WK-TP-TIME (RES-IDX, TP-IDX) TO
047100             WK-START-TIME (RES-IDX)
047200         MOVE 'STA'                  TO WK-STATUS (RES-IDX).
047300*---------------------------------------------------------------*
047400 2130-CHECK-FINISH-POINT.
047500*---------------------------------------------------------------*
047600     IF  TPT-FINISH-POINT (TP-IDX)
047700         AND WK-TP-RECORDED (RES-IDX, TP-IDX) = 'Y'
047800         MOVE WK-TP-TIME (RES-IDX, TP-IDX) TO
047900             WK-FINISH-TIME (RES-IDX)
048000         MOVE 'FIN'                  TO WK-STATUS (RES-IDX).
048100*---------------------------------------------------------------*
048200 2140-APPLY-OVERRIDE.
048300*---------------------------------------------------------------*
048400     MOVE 'N'                         TO WS-FOUND-SW.
048500     IF  WS-OVERRIDE-COUNT > 0
048600         SET OV-IDX                    TO 1
048700         SEARCH OV-ENTRY
048800             AT END
048900                 CONTINUE
049000             WHEN OV-BIB (OV-IDX) = WK-BIB (RES-IDX)
049100                 MOVE 'Y'            TO WS-FOUND-SW
049200         END-SEARCH.
049300     IF  WS-FOUND
049400         AND NOT WK-STA-FINISHED (RES-IDX)
049500         MOVE OV-STATUS (OV-IDX)     TO WK-STATUS (RES-IDX)
049510         MOVE OV-NOTES (OV-IDX)      TO WK-NOTES (RES-IDX).
049600*---------------------------------------------------------------*
049700 3000-ASSIGN-CATEGORY.
049800*---------------------------------------------------------------*
049900     PERFORM 3010-ASSIGN-ONE-CATEGORY
050000         VARYING RES-IDX FROM 1 BY 1
050100         UNTIL RES-IDX > WS-RESULT-COUNT.
050200*---------------------------------------------------------------*
050300 3010-ASSIGN-ONE-CATEGORY.
050400*---------------------------------------------------------------*
050500     MOVE 'OPEN'                      TO WK-CATEGORY (RES-IDX).
050600     IF  WK-AGE (RES-IDX) NOT = 0
050700         MOVE 'N'                     TO WS-FOUND-SW
050800         SET AGE-GROUP-TABLE-INDEX      TO 1
050900         PERFORM 3020-TEST-ONE-AGE-GROUP
051000             VARYING AGE-GROUP-TABLE-INDEX FROM 1 BY 1
051100             UNTIL AGE-GROUP-TABLE-INDEX > AGE-GROUP-TABLE-SIZE
051200                OR WS-FOUND.
051300*---------------------------------------------------------------*
051400 3020-TEST-ONE-AGE-GROUP.
051500*---------------------------------------------------------------*
051600     IF  (TBL-AG-ANY-GENDER (AGE-GROUP-TABLE-INDEX)
051700              OR TBL-AG-GENDER (AGE-GROUP-TABLE-INDEX)
051800                   = WK-GENDER (RES-IDX))
051900         AND WK-AGE (RES-IDX) >=
052000                 TBL-AG-MIN-AGE (AGE-GROUP-TABLE-INDEX)
052100         AND WK-AGE (RES-IDX) <=
052200                 TBL-AG-MAX-AGE (AGE-GROUP-TABLE-INDEX)
052300         MOVE TBL-AG-NAME (AGE-GROUP-TABLE-INDEX) TO
052400             WK-CATEGORY (RES-IDX)
052500         MOVE 'Y'                     TO WS-FOUND-SW.
052600*---------------------------------------------------------------*
052700 3100-RUN-AGING-DOWN.
052800*---------------------------------------------------------------*
052900     MOVE 0                          TO WS-PASS-COUNT.
053000     MOVE 'Y'                        TO WS-CHANGE-MADE-SW.
053100     PERFORM 3110-ONE-AGING-PASS
053200         UNTIL WS-PASS-COUNT >= 10
053300            OR NOT WS-CHANGE-MADE.
053400*---------------------------------------------------------------*
053500 3110-ONE-AGING-PASS.
053600*---------------------------------------------------------------*
053700     ADD 1                            TO WS-PASS-COUNT.
053800     MOVE 'N'                         TO WS-CHANGE-MADE-SW.
053900     PERFORM 3120-SCAN-ONE-YOUNG-GROUP
054000         VARYING SORT-IDX FROM 1 BY 1
054100         UNTIL SORT-IDX > AGE-GROUP-TABLE-SIZE
054200            OR WS-CHANGE-MADE.
054300*---------------------------------------------------------------*
054400 3120-SCAN-ONE-YOUNG-GROUP.
054500*---------------------------------------------------------------*
054600     SET AGE-GROUP-TABLE-INDEX   TO WS-SORT-AG-IDX (SORT-IDX).
054700     PERFORM 3130-FIND-FASTEST-IN-GROUP.
054800     IF  WS-FASTEST-FOUND
054900         COMPUTE WS-OLDER-START = SORT-IDX + 1
055000         PERFORM 3140-SCAN-ONE-OLDER-GROUP
055100             VARYING OLDER-SORT-IDX FROM WS-OLDER-START BY 1
055200             UNTIL OLDER-SORT-IDX > AGE-GROUP-TABLE-SIZE
055300                OR WS-CHANGE-MADE.
055400*---------------------------------------------------------------*
055500 3130-FIND-FASTEST-IN-GROUP.
055600*---------------------------------------------------------------*
055700     MOVE 'N'                         TO WS-FASTEST-FOUND-SW.
055800     MOVE 0                           TO WS-FASTEST-TIME.
055900     PERFORM 3135-TEST-ONE-RESULT-FOR-FASTEST
056000         VARYING RES-IDX FROM 1 BY 1
056100         UNTIL RES-IDX > WS-RESULT-COUNT.
056200*---------------------------------------------------------------*
056300 3135-TEST-ONE-RESULT-FOR-FASTEST.
056400*---------------------------------------------------------------*
056500     IF  WK-STA-FINISHED (RES-IDX)
056600         AND WK-CATEGORY (RES-IDX) =
056700                 TBL-AG-NAME (AGE-GROUP-TABLE-INDEX)
056800         AND (NOT WS-FASTEST-FOUND
056900              OR WK-TOTAL-SECS (RES-IDX) < WS-FASTEST-TIME)
057000         MOVE WK-TOTAL-SECS (RES-IDX) TO WS-FASTEST-TIME
057100         MOVE 'Y'                     TO WS-FASTEST-FOUND-SW.
057200*---------------------------------------------------------------*
057300 3140-SCAN-ONE-OLDER-GROUP.
057400*---------------------------------------------------------------*
057500     SET WS-TP-IDX-HOLD               TO
057600         WS-SORT-AG-IDX (OLDER-SORT-IDX).
057700     PERFORM 3150-TEST-ONE-RESULT-FOR-MOVE
057800         VARYING RES-IDX FROM 1 BY 1
057900         UNTIL RES-IDX > WS-RESULT-COUNT
058000            OR WS-CHANGE-MADE.
058100*---------------------------------------------------------------*
058200 3150-TEST-ONE-RESULT-FOR-MOVE.
058300*---------------------------------------------------------------*
058400     IF  WK-STA-FINISHED (RES-IDX)
058500         AND WK-CATEGORY (RES-IDX) = TBL-AG-NAME (WS-TP-IDX-HOLD)
058600         AND WK-TOTAL-SECS (RES-IDX) < WS-FASTEST-TIME
058700         MOVE TBL-AG-NAME (AGE-GROUP-TABLE-INDEX) TO
058800             WK-CATEGORY (RES-IDX)
058900         MOVE 'Y'                    TO WS-CHANGE-MADE-SW.
059000*---------------------------------------------------------------*
059100 4000-SORT-AND-RANK.
059200*---------------------------------------------------------------*
059300     MOVE 0                           TO WS-RANK-COUNTER.
059400     MOVE 0                           TO WS-CAT-RANK-USED.
059500     MOVE 0                           TO WS-MALE-RANK-COUNTER.
059600     MOVE 0                           TO WS-FEMALE-RANK-COUNTER.
059700     SORT SORT-WORK-FILE
059800         ASCENDING KEY SD-FINISHED-FLAG
059900                       SD-TOTAL-SECS
060000         DESCENDING KEY SD-FURTHEST-ORDER
060100         ASCENDING KEY SD-FURTHEST-TIME
060200                       SD-INPUT-SEQ
060300         INPUT PROCEDURE  4100-RELEASE-RANKABLE-RESULTS
060400         OUTPUT PROCEDURE 4200-ASSIGN-RANKS-IN-ORDER.
060500*---------------------------------------------------------------*
060600 4100-RELEASE-RANKABLE-RESULTS.
060700*---------------------------------------------------------------*
060800     PERFORM 4110-RELEASE-ONE-RESULT
060900         VARYING RES-IDX FROM 1 BY 1
061000         UNTIL RES-IDX > WS-RESULT-COUNT.
061100*---------------------------------------------------------------*
061200 4110-RELEASE-ONE-RESULT.
061300*---------------------------------------------------------------*
061310*    08/22/26 R. OKONKWO  PS-2026-058 FINISHERS TIED ON TOTAL-
061320*    SECS WERE FALLING THROUGH TO SD-FURTHEST-TIME - THEIR
061330*    ABSOLUTE FINISH-CLOCK READING - BEFORE SD-INPUT-SEQ EVER GOT
061340*    A SAY, CONTRARY TO THE STABLE-SORT TIE RULE.  FURTHEST-TIME
061350*    ONLY MATTERS FOR THE STARTED-BY-PROGRESS ORDERING BELOW, SO
061360*    IT IS ZEROED (A CONSTANT) FOR FINISHERS AND THE SORT KEY
061370*    CHAIN FALLS STRAIGHT THROUGH TO SD-INPUT-SEQ FOR THEM.
061400     IF  WK-STA-FINISHED (RES-IDX) OR WK-STA-STARTED (RES-IDX)
061500         IF  WK-STA-FINISHED (RES-IDX)
061600             MOVE '1'                TO SD-FINISHED-FLAG
061700         ELSE
061800             MOVE '2'                TO SD-FINISHED-FLAG.
061900     IF  WK-STA-FINISHED (RES-IDX) OR WK-STA-STARTED (RES-IDX)
062000         MOVE WK-TOTAL-SECS (RES-IDX) TO SD-TOTAL-SECS
062100         MOVE WK-FURTHEST-ORDER (RES-IDX) TO SD-FURTHEST-ORDER
062200         MOVE RES-IDX                TO SD-INPUT-SEQ
062300         MOVE RES-IDX                TO SD-RES-IDX.
062350     IF  WK-STA-FINISHED (RES-IDX)
062360         MOVE 0                      TO SD-FURTHEST-TIME
062370     ELSE
062380     IF  WK-STA-STARTED (RES-IDX)
062390         MOVE WK-FURTHEST-TIME (RES-IDX) TO SD-FURTHEST-TIME.
062400     IF  WK-STA-FINISHED (RES-IDX) OR WK-STA-STARTED (RES-IDX)
062450         RELEASE SD-SORT-RECORD.
062600*---------------------------------------------------------------*
062700 4200-ASSIGN-RANKS-IN-ORDER.
062800*---------------------------------------------------------------*
062900     MOVE 'N'                        TO WS-LOAD-EOF-SW.
063000     PERFORM 4210-RETURN-ONE-RESULT
063100         UNTIL WS-LOAD-EOF.
063200*---------------------------------------------------------------*
063300 4210-RETURN-ONE-RESULT.
063400*---------------------------------------------------------------*
063500     RETURN SORT-WORK-FILE
063600         AT END
063700             MOVE 'Y'                TO WS-LOAD-EOF-SW
063800         NOT AT END
063900             PERFORM 4220-ASSIGN-ONE-RANK.
064000*---------------------------------------------------------------*
064100 4220-ASSIGN-ONE-RANK.
064200*---------------------------------------------------------------*
064300     SET RES-IDX                      TO SD-RES-IDX.
064400     ADD 1                            TO WS-RANK-COUNTER.
064410     MOVE RES-IDX                     TO
064420         WK-RANK-ORDER (WS-RANK-COUNTER).
064500     MOVE WS-RANK-COUNTER        TO WK-OVERALL-RANK (RES-IDX).
064600     PERFORM 4230-ASSIGN-CATEGORY-RANK.
064700     IF  WK-GENDER (RES-IDX) = 'M'
064800         ADD 1                        TO WS-MALE-RANK-COUNTER
064900         MOVE WS-MALE-RANK-COUNTER   TO
065000             WK-GENDER-RANK (RES-IDX)
065100     ELSE
065200         IF  WK-GENDER (RES-IDX) = 'F'
065300             ADD 1                    TO WS-FEMALE-RANK-COUNTER
065400             MOVE WS-FEMALE-RANK-COUNTER TO
065500                 WK-GENDER-RANK (RES-IDX).
065600*---------------------------------------------------------------*
065700 4230-ASSIGN-CATEGORY-RANK.
065800*---------------------------------------------------------------*
065900     MOVE 'N'                         TO WS-FOUND-SW.
066000     PERFORM 4240-TEST-ONE-CAT-RANK-SLOT
066100         VARYING WS-CAT-RANK-IDX FROM 1 BY 1
066200         UNTIL WS-CAT-RANK-IDX > WS-CAT-RANK-USED
066300            OR WS-FOUND.
066400     IF  NOT WS-FOUND
066500         ADD 1                        TO WS-CAT-RANK-USED
066600         MOVE WK-CATEGORY (RES-IDX)  TO
066700             WS-CAT-RANK-NAME (WS-CAT-RANK-USED)
066800         MOVE 0                       TO
066900             WS-CAT-RANK-COUNT (WS-CAT-RANK-USED)
067000         MOVE WS-CAT-RANK-USED        TO WS-CAT-RANK-IDX.
067100     ADD 1                            TO
067200         WS-CAT-RANK-COUNT (WS-CAT-RANK-IDX).
067300     MOVE WS-CAT-RANK-COUNT (WS-CAT-RANK-IDX) TO
067400         WK-CATEGORY-RANK (RES-IDX).
067500*---------------------------------------------------------------*
067600 4240-TEST-ONE-CAT-RANK-SLOT.
067700*---------------------------------------------------------------*
067800     IF  WS-CAT-RANK-NAME (WS-CAT-RANK-IDX) =
067900             WK-CATEGORY (RES-IDX)
068000         MOVE 'Y'                    TO WS-FOUND-SW.
068100*---------------------------------------------------------------*
068200 5000-WRITE-RESULT-RECORDS.
068250*---------------------------------------------------------------*
068260*    08/22/26 R. OKONKWO  PS-2026-058 RANKED FINISHERS AND
068265*    STARTERS NOW GO OUT IN RANK ORDER, FOLLOWED BY THE
068270*    UNRANKED REGISTERED/DNF/DNS RECORDS IN LOAD ORDER.
068300*---------------------------------------------------------------*
068310     PERFORM 5005-WRITE-ONE-RANKED-RESULT
068320         VARYING WS-RANK-WRITE-IDX FROM 1 BY 1
068330         UNTIL WS-RANK-WRITE-IDX > WS-RANK-COUNTER.
068400     PERFORM 5012-WRITE-IF-UNRANKED
068500         VARYING RES-IDX FROM 1 BY 1
068600         UNTIL RES-IDX > WS-RESULT-COUNT.
068650*---------------------------------------------------------------*
068660 5005-WRITE-ONE-RANKED-RESULT.
068670*---------------------------------------------------------------*
068680     SET RES-IDX                      TO
068690         WK-RANK-ORDER (WS-RANK-WRITE-IDX).
068695     PERFORM 5010-WRITE-ONE-RESULT-RECORD.
068698*---------------------------------------------------------------*
068699 5012-WRITE-IF-UNRANKED.
068700*---------------------------------------------------------------*
068705     IF  WK-OVERALL-RANK (RES-IDX) = 0
068710         PERFORM 5010-WRITE-ONE-RESULT-RECORD.
068715*---------------------------------------------------------------*
068800 5010-WRITE-ONE-RESULT-RECORD.
068900*---------------------------------------------------------------*
069000     EVALUATE WK-STATUS (RES-IDX)
069100         WHEN 'FIN'
069200             ADD 1                    TO WS-FINISHER-COUNT
069300         WHEN 'STA'
069400             ADD 1                    TO WS-STARTED-COUNT
069500         WHEN 'DNF'
069600             ADD 1                    TO WS-DNF-COUNT
069700         WHEN 'DNS'
069800             ADD 1                    TO WS-DNS-COUNT
069900         WHEN OTHER
070000             ADD 1                    TO WS-REGISTERED-COUNT
070100     END-EVALUATE.
070200     MOVE SPACE                       TO RACE-RESULT.
070300     MOVE WK-PART-ID (RES-IDX)        TO RS-PART-ID.
070350     MOVE WK-NOTES (RES-IDX)          TO RS-NOTES.
070400     MOVE WK-BIB (RES-IDX)            TO RS-BIB.
070500     MOVE WK-NAME (RES-IDX)           TO RS-NAME.
070600     MOVE WK-GENDER (RES-IDX)         TO RS-GENDER.
070650     MOVE WK-AGE (RES-IDX)            TO RS-AGE.
070700     MOVE WK-CATEGORY (RES-IDX)       TO RS-CATEGORY.
070800     MOVE WK-STATUS (RES-IDX)         TO RS-STATUS.
070900     MOVE WK-START-TIME (RES-IDX)     TO RS-START-TIME.
071000     MOVE WK-FINISH-TIME (RES-IDX)    TO RS-FINISH-TIME.
071100     MOVE WK-TOTAL-SECS (RES-IDX)     TO RS-TOTAL-SECS.
071200     MOVE WK-OVERALL-RANK (RES-IDX)   TO RS-OVERALL-RANK.
071300     MOVE WK-CATEGORY-RANK (RES-IDX)  TO RS-CATEGORY-RANK.
071400     MOVE WK-GENDER-RANK (RES-IDX)    TO RS-GENDER-RANK.
071500     WRITE RACE-RESULT.
071600*---------------------------------------------------------------*
071700 9000-CLOSE-FILES.
071800*---------------------------------------------------------------*
071900     CLOSE TIMERECS-FILE
072000           RESULTS-FILE.
072100