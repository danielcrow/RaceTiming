000100*---------------------------------------------------------------*
000200* RACEDEF RECORD -- ONE PER RUN.  HOLDS THE RACE NAME, TYPE,
000300* DATE, AND WHETHER THE CLOCK STARTS ON THE GUN OR ON EACH
000400* RUNNER'S OWN CHIP.  RD-GUN-TIME IS SECONDS-OF-DAY, 0 IF NONE.
000500*---------------------------------------------------------------*
000600 01  RACE-DEFINITION.
000700     05  RD-RACE-ID                      PIC 9(04).
000800     05  RD-RACE-NAME                     PIC X(30).
000900     05  RD-RACE-TYPE                     PIC X(10).
001000     05  RD-RACE-DATE                     PIC 9(08).
001100     05  RD-START-MODE                    PIC X(01).
001200         88  RD-MASS-START                     VALUE 'M'.
001300         88  RD-CHIP-START                     VALUE 'C'.
001400     05  RD-GUN-TIME                      PIC 9(05)V99.
001500     05  FILLER                           PIC X(20).
