000100*---------------------------------------------------------------*
000200* TIMERECS RECORD -- ONE FINALIZED SPLIT FOR ONE RUNNER AT ONE
000300* CHECKPOINT.  WRITTEN BY RCTIMING, READ BACK IN BY RCRESULT.
000400* TM-SOURCE TELLS THE RESULT PASS WHETHER THE TIME CAME OFF A
000500* CHIP READ OR A CLIPBOARD ENTRY AT THE FINISH LINE.
000600*---------------------------------------------------------------*
000700 01  TIME-RECORD.
000800     05  TM-PART-ID                       PIC 9(05).
000900     05  TM-TP-ID                         PIC 9(03).
001000     05  TM-TP-ORDER                      PIC 9(02).
001100     05  TM-TIMESTAMP                     PIC 9(05)V99.
001200     05  TM-SOURCE                        PIC X(01).
001300         88  TM-SRC-CHIP                        VALUE 'L'.
001400         88  TM-SRC-MANUAL                      VALUE 'M'.
001500     05  FILLER                           PIC X(22).
