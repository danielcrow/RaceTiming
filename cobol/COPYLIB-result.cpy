000100*---------------------------------------------------------------*
000200* RESULTS RECORD -- ONE PER REGISTERED PARTICIPANT, WRITTEN BY
000300* RCRESULT AND READ BACK BY RCREPORT TO PRINT THE RACE REPORT
000400* AND THE CSV EXTRACT.  RANK FIELDS OF ZERO MEAN UNRANKED.
000500*---------------------------------------------------------------*
000600 01  RACE-RESULT.
000700     05  RS-PART-ID                       PIC 9(05).
000800     05  RS-BIB                           PIC X(05).
000900     05  RS-NAME                          PIC X(30).
001000     05  RS-GENDER                        PIC X(01).
001100     05  RS-CATEGORY                      PIC X(12).
001200     05  RS-STATUS                        PIC X(03).
001300         88  RS-REGISTERED                     VALUE 'REG'.
001400         88  RS-STARTED                        VALUE 'STA'.
001500         88  RS-FINISHED                       VALUE 'FIN'.
001600         88  RS-DID-NOT-FINISH                 VALUE 'DNF'.
001700         88  RS-DID-NOT-START                  VALUE 'DNS'.
001800     05  RS-START-TIME                    PIC 9(05)V99.
001900     05  RS-FINISH-TIME                   PIC 9(05)V99.
002000     05  RS-TOTAL-SECS                    PIC 9(05)V99.
002100     05  RS-OVERALL-RANK                  PIC 9(04).
002200     05  RS-CATEGORY-RANK                 PIC 9(04).
002300     05  RS-GENDER-RANK                   PIC 9(04).
002350*    08/09/26 R. OKONKWO  PS-2026-044 CSV EXTRACT NEEDED AGE,
002360*    CARVED OUT OF THE SPARE FILLER BELOW - NO LAYOUT SHIFT.
002370     05  RS-AGE                           PIC 9(03).
002380*    08/15/26 R. OKONKWO  PS-2026-051 DNF/DNS NOTES WERE BEING
002390*    READ FROM THE OVERRIDE FILE AND THROWN AWAY - SAME CARVE-OUT
002395*    TECHNIQUE AS RS-AGE ABOVE, AGAIN NO LAYOUT SHIFT.
002398     05  RS-NOTES                         PIC X(20).
002400     05  FILLER                           PIC X(08).
