000100*---------------------------------------------------------------*
000200* AGE-GROUP WORK TABLE -- SHARED BETWEEN RCRESULT (WHICH LOADS
000300* IT FROM AGEGRPS AND DRIVES THE AGING-DOWN PASSES) AND AGEGRP
000400* (THE CALLED ROUTINE THAT SUPPLIES THE FIXED FALLBACK BRACKETS
000500* WHEN THE RACE DID NOT SHIP ITS OWN AGEGRPS FILE).  THE TABLE
000600* SIZE IS PASSED SEPARATELY SO THE CALLED ROUTINE KNOWS HOW MANY
000700* ENTRIES ARE ALREADY IN USE.
000800*---------------------------------------------------------------*
000900 01  AGE-GROUP-TABLE-SIZE    PIC S9(03) USAGE IS COMP.
001000 01  AGE-GROUP-TABLE-INDEX   PIC S9(03) USAGE IS COMP.
001100*
001200 01  AGE-GROUP-GENDER-FLAG   PIC X(01).
001300     88  AGE-GROUP-USE-GENDER     VALUE 'Y'.
001400*
001500 01  AGE-GROUP-TABLE.
001600     05  TBL-AGE-GROUP OCCURS 1 TO 20 TIMES
001700          DEPENDING ON AGE-GROUP-TABLE-SIZE.
001800         10  TBL-AG-NAME                  PIC X(20).
001900         10  TBL-AG-MIN-AGE               PIC 9(03).
002000         10  TBL-AG-MAX-AGE               PIC 9(03).
002100         10  TBL-AG-GENDER                PIC X(01).
002200             88  TBL-AG-ANY-GENDER             VALUE SPACE.
