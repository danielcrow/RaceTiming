000100*===============================================================*
000200* PROGRAM NAME:    AGEGRP
000300* ORIGINAL AUTHOR: L. FENWICK
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/11/87 L. FENWICK     CREATED - CALLED ROUTINE TO SUPPLY THE
000900*                         STANDARD AGE BRACKETS WHEN A RACE DOES
001000*                         NOT BRING ITS OWN AGEGRPS FILE.
001100* 09/22/89 L. FENWICK     ADDED MALE/FEMALE PREFIXED BRACKETS FOR
001200*                         THE ROAD-RACE SERIES AWARD CATEGORIES.
001300* 02/14/91 R. OKONKWO     60-AND-OVER BRACKET WAS OPEN ENDED AND
001400*                         BLEW UP THE MAX-AGE COMPARE - SET TO 999
001500* 11/30/93 R. OKONKWO     TABLE SIZE NOW PASSED BACK TO CALLER
001600*                         INSTEAD OF ASSUMED FIXED AT 6 ENTRIES.
001700* 07/19/96 L. FENWICK     MINOR - REALIGNED BRACKET NAMES TO A
001800*                         COMMON 20-BYTE FIELD WIDTH.
001900* 01/08/99 T. MARCHETTI   Y2K REVIEW - NO DATE FIELDS IN THIS
002000*                         ROUTINE, NOTHING TO CHANGE.  SIGNED OFF.
002100* 04/02/01 T. MARCHETTI   PS-2001-118 GENDER FLAG NOW CHECKED WITH
002200*                         AN 88-LEVEL INSTEAD OF A LITERAL COMPARE
002300*===============================================================*
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID.    AGEGRP.
002600 AUTHOR.        L. FENWICK.
002700 INSTALLATION.  MORONS, LOSERS AND BIMBOES.
002800 DATE-WRITTEN.  03/11/87.
002900 DATE-COMPILED.
003000 SECURITY.      NON-CONFIDENTIAL.
003100*===============================================================*
003200 ENVIRONMENT DIVISION.
003300*---------------------------------------------------------------*
003400 CONFIGURATION SECTION.
003500*---------------------------------------------------------------*
003600 SOURCE-COMPUTER.  IBM-3096.
003700 OBJECT-COMPUTER.  IBM-3096.
003800 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
003900*===============================================================*
004000 DATA DIVISION.
004100*---------------------------------------------------------------*
004200 WORKING-STORAGE SECTION.
004300*---------------------------------------------------------------*
004400 01  WS-SWITCHES-SUBSCRIPTS-MISC.
004500     05  WS-BRACKET-COUNT             PIC S9(03) USAGE IS COMP
004600                                        VALUE 0.
004700*---------------------------------------------------------------*
004800 01  WS-PLAIN-BRACKET-NAMES.
004900     05  FILLER                        PIC X(20) VALUE
005000         'Under 20            '.
005100     05  FILLER                        PIC X(20) VALUE
005200         '20-29               '.
005300     05  FILLER                        PIC X(20) VALUE
005400         '30-39               '.
005500     05  FILLER                        PIC X(20) VALUE
005600         '40-49               '.
005700     05  FILLER                        PIC X(20) VALUE
005800         '50-59               '.
005900     05  FILLER                        PIC X(20) VALUE
006000         '60+                 '.
006100 01  WS-PLAIN-BRACKET-NAMES-R REDEFINES WS-PLAIN-BRACKET-NAMES.
006200     05  WS-PLAIN-NAME OCCURS 6 TIMES  PIC X(20).
006300*---------------------------------------------------------------*
006400 01  WS-BRACKET-BOUNDS.
006500     05  WS-BOUND-ENTRY OCCURS 6 TIMES.
006600         10  WS-BOUND-MIN             PIC 9(03).
006700         10  WS-BOUND-MAX             PIC 9(03).
006800*---------------------------------------------------------------*
006900 01  WS-BRACKET-BOUNDS-VALUES.
007000     05  FILLER                        PIC 9(06) VALUE 000019.
007100     05  FILLER                        PIC 9(06) VALUE 020029.
007200     05  FILLER                        PIC 9(06) VALUE 030039.
007300     05  FILLER                        PIC 9(06) VALUE 040049.
007400     05  FILLER                        PIC 9(06) VALUE 050059.
007500     05  FILLER                        PIC 9(06) VALUE 060999.
007550*---------------------------------------------------------------*
007560 01  WS-BRACKET-BOUNDS-VALUES-R REDEFINES
007570         WS-BRACKET-BOUNDS-VALUES.
007580     05  WS-BOUND-VALUE OCCURS 6 TIMES PIC 9(06).
007590*---------------------------------------------------------------*
007600 01  WS-PLAIN-BRACKET-ALPHA REDEFINES WS-PLAIN-BRACKET-NAMES
007610         PIC X(120).
007620*===============================================================*
007700 LINKAGE SECTION.
007800 COPY AGETBL.
007900*===============================================================*
008000 PROCEDURE DIVISION USING AGE-GROUP-TABLE-SIZE,
008100     AGE-GROUP-GENDER-FLAG, AGE-GROUP-TABLE.
008200*---------------------------------------------------------------*
008300 0000-MAIN-ROUTINE.
008400*---------------------------------------------------------------*
008500     MOVE WS-BRACKET-BOUNDS-VALUES   TO WS-BRACKET-BOUNDS.
008600     MOVE 0                          TO AGE-GROUP-TABLE-SIZE.
008700     IF  AGE-GROUP-USE-GENDER
008800         PERFORM 1000-BUILD-GENDERED-TABLE
008900     ELSE
009000         PERFORM 2000-BUILD-PLAIN-TABLE.
009100     GOBACK.
009200*---------------------------------------------------------------*
009300 1000-BUILD-GENDERED-TABLE.
009400*---------------------------------------------------------------*
009500     PERFORM 1100-ADD-ONE-GENDER-PASS
009600         VARYING WS-BRACKET-COUNT FROM 1 BY 1
009700         UNTIL WS-BRACKET-COUNT > 6.
009800*---------------------------------------------------------------*
009900 1100-ADD-ONE-GENDER-PASS.
010000*---------------------------------------------------------------*
010100     ADD 1                           TO AGE-GROUP-TABLE-SIZE.
010200     STRING 'Male '                       DELIMITED BY SIZE
010300            WS-PLAIN-NAME (WS-BRACKET-COUNT)
010400                                           DELIMITED BY '  '
010500         INTO TBL-AG-NAME (AGE-GROUP-TABLE-SIZE).
010600     MOVE WS-BOUND-MIN (WS-BRACKET-COUNT)
010700         TO TBL-AG-MIN-AGE (AGE-GROUP-TABLE-SIZE).
010800     MOVE WS-BOUND-MAX (WS-BRACKET-COUNT)
010900         TO TBL-AG-MAX-AGE (AGE-GROUP-TABLE-SIZE).
011000     MOVE 'M'                        TO
011100         TBL-AG-GENDER (AGE-GROUP-TABLE-SIZE).
011200     ADD 1                           TO AGE-GROUP-TABLE-SIZE.
011300     STRING 'Female '                     DELIMITED BY SIZE
011400            WS-PLAIN-NAME (WS-BRACKET-COUNT)
011500                                           DELIMITED BY '  '
011600         INTO TBL-AG-NAME (AGE-GROUP-TABLE-SIZE).
011700     MOVE WS-BOUND-MIN (WS-BRACKET-COUNT)
011800         TO TBL-AG-MIN-AGE (AGE-GROUP-TABLE-SIZE).
011900     MOVE WS-BOUND-MAX (WS-BRACKET-COUNT)
012000         TO TBL-AG-MAX-AGE (AGE-GROUP-TABLE-SIZE).
012100     MOVE 'F'                        TO
012200         TBL-AG-GENDER (AGE-GROUP-TABLE-SIZE).
012300*---------------------------------------------------------------*
012400 2000-BUILD-PLAIN-TABLE.
012500*---------------------------------------------------------------*
012600     PERFORM 2100-ADD-ONE-PLAIN-BRACKET
012700         VARYING WS-BRACKET-COUNT FROM 1 BY 1
012800         UNTIL WS-BRACKET-COUNT > 6.
012900*---------------------------------------------------------------*
013000 2100-ADD-ONE-PLAIN-BRACKET.
013100*---------------------------------------------------------------*
013200     ADD 1                           TO AGE-GROUP-TABLE-SIZE.
013300     MOVE WS-PLAIN-NAME (WS-BRACKET-COUNT)
013400         TO TBL-AG-NAME (AGE-GROUP-TABLE-SIZE).
013500     MOVE WS-BOUND-MIN (WS-BRACKET-COUNT)
013600         TO TBL-AG-MIN-AGE (AGE-GROUP-TABLE-SIZE).
013700     MOVE WS-BOUND-MAX (WS-BRACKET-COUNT)
013800         TO TBL-AG-MAX-AGE (AGE-GROUP-TABLE-SIZE).
013900     MOVE SPACE                      TO
014000         TBL-AG-GENDER (AGE-GROUP-TABLE-SIZE).
