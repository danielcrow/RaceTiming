000100*---------------------------------------------------------------*
000200* TIMEPTS RECORD -- ONE PER COURSE CHECKPOINT, LOADED INTO THE
000300* TP-TABLE IN TP-ORDER SEQUENCE.  TP-DET-MODE DRIVES WHICH OF
000400* THE THREE DETECTION ALGORITHMS APPLIES AT THIS CHECKPOINT.
000500*---------------------------------------------------------------*
000600 01  TIMING-POINT.
000700     05  TP-ID                            PIC 9(03).
000800     05  TP-NAME                          PIC X(20).
000900     05  TP-ORDER                         PIC 9(02).
001000     05  TP-IS-START                      PIC X(01).
001100         88  TP-START-POINT                    VALUE 'Y'.
001200     05  TP-IS-FINISH                     PIC X(01).
001300         88  TP-FINISH-POINT                   VALUE 'Y'.
001400     05  TP-DET-MODE                      PIC X(01).
001500         88  TP-MODE-FIRST-SEEN                VALUE 'F'.
001600         88  TP-MODE-LAST-SEEN                 VALUE 'L'.
001700         88  TP-MODE-PEAK-RSSI                 VALUE 'P'.
001800     05  TP-WINDOW-SEC                    PIC 9(02)V9.
001900     05  TP-STATION-ID                    PIC 9(03).
002000     05  FILLER                           PIC X(06).
